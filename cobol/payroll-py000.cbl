000100****************************************************************
000110*                                                               *
000120*                  PAYROLL  START OF DAY                        *
000130*         VALIDATES THE RUN MONTH/YEAR PARAMETER CARD          *
000140*         BEFORE PY010/PY020/PY030 ARE ALLOWED TO RUN           *
000150*                                                               *
000160****************************************************************
000170 IDENTIFICATION          DIVISION.
000180*===============================
000190 PROGRAM-ID.             PY000.
000200 AUTHOR.                 VINCENT B COEN.
000210 INSTALLATION.           APPLEWOOD COMPUTERS.
000220 DATE-WRITTEN.           11/01/83.
000230 DATE-COMPILED.
000240 SECURITY.               COPYRIGHT (C) 1983-2026 AND LATER,
000250                         VINCENT BRYAN COEN. DISTRIBUTED UNDER
000260                         THE GNU GENERAL PUBLIC LICENSE. SEE
000270                         THE FILE COPYING FOR DETAILS.
000280*
000290*    REMARKS.           PAYROLL START OF DAY PROGRAM.
000300*                       VALIDATES THE ONE-RECORD RUN PARAMETER
000310*                       CARD (RUN MONTH + RUN YEAR) THAT DRIVES
000320*                       PY010, PY020, PY030 AND PY040 FOR THIS
000330*                       RUN, AND MARKS IT VALIDATED SO THOSE
000340*                       PROGRAMS DO NOT HAVE TO REPEAT THE CHECK.
000350*
000360*    VERSION.           SEE PROG-NAME IN WS.
000370*
000380*    CALLED MODULES.    NONE.
000390*
000400*    FILES USED.        PYRUNP.  RUN PARAMETER CARD.
000410*
000420*    ERROR MESSAGES USED.
000430*                       PY001 - PY003.
000440*
000450* CHANGES:
000460* 11/01/83 vbc - 1.0.00 Created - SL000 style start of day,
000470*                       cut down for payroll batch use.
000480* 14/05/84 vbc -    .01 Added year sanity check (was accepting
000490*                       00 for the year, rolled into next run).
000500* 02/09/86 vbc -    .02 Tightened month range check to 1-12,
000510*                       was allowing 0 through on a blank card.
000520* 19/03/89 vbc -    .03 Added WS-Date-Formats banner (UK/USA/
000530*                       INTL) to match rest of suite.
000540* 23/11/91 vbc - 1.1.00 Support for PR1-style multi date formats
000550*                       (UK, USA, Intl) on the run banner.
000560* 07/07/93 vbc -    .01 File status checks tightened, PY001-3
000570*                       numbered to match SY0nn scheme.
000580* 30/11/95 vbc -    .02 Y2K READINESS - Run year now validated
000590*                       as full 4-digit CCYY (was YY), rejects
000600*                       any year before 2000 for this run.
000610* 18/06/98 vbc -    .03 Further Y2K sweep of this program - no
000620*                       2-digit year fields remain in WS.
000630* 14/02/99 vbc -    .04 Confirmed Y2K compliant after full
000640*                       suite test over the 1999/2000 rollover.
000650* 03/03/09 vbc -        Migration to Open Cobol v3.00.00.
000660* 18/11/11 vbc -    .05 Support for multi date formats carried
000670*                       over unchanged from SL000 lineage.
000680* 24/10/16 vbc -    .06 Now using common copybook style for
000690*                       file-control and FD entries.
000700* 20/09/25 vbc - 3.3.00 Version update and builds reset.
000710* 02/08/26 vbc - 1.0.07 Rebuilt from SL000/PY000 lineage as the
000720*                       payroll run-parameter validator for
000730*                       req PYRQ-118 (monthly payroll batch).
000740* 12/08/26 vbc -    .08 Sets RUNP-VALIDATED and rewrites the
000750*                       card so downstream programs can trust
000760*                       it without re-checking.
000770*
000780****************************************************************
000790* COPYRIGHT NOTICE.
000800* ****************
000810*
000820* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS
000830* UPDATED 2024-04-16.
000840*
000850* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
000860* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
000870* 1976-2026 AND LATER.
000880*
000890* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
000900* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE
000910* AS PUBLISHED BY THE FREE SOFTWARE FOUNDATION, VERSION 3 AND
000920* LATER, FOR PERSONAL USAGE ONLY INCLUDING USE WITHIN A
000930* BUSINESS BUT EXCLUDING REPACKAGING OR RESALE, RENTAL OR HIRE.
000940*
000950* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
000960* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
000970* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.
000980*
000990****************************************************************
001000*
001010 ENVIRONMENT             DIVISION.
001020*===============================
001030 COPY  "copybooks-envdiv.cob".
001040 INPUT-OUTPUT            SECTION.
001050 FILE-CONTROL.
001060     COPY  "copybooks-selpyrunp.cob".
001070*
001080 DATA                    DIVISION.
001090*===============================
001100 FILE SECTION.
001110     COPY  "copybooks-fdpyrunp.cob".
001120*
001130 WORKING-STORAGE SECTION.
001140*-----------------------
001150 77  PROG-NAME               PIC X(15)  VALUE "PY000 (1.0.08)".
001160*
001170     COPY  "copybooks-wspydate.cob".
001180*
001190 01  WS-DATA.
001200     03  WS-REC-CNT          PIC 9      COMP.
001210     03  PY-RUNP-STATUS      PIC XX     VALUE ZERO.
001220     03  FILLER              PIC X(10).
001230*
001240 01  ERROR-MESSAGES.
001250     03  PY001  PIC X(40) VALUE
001260         "PY001 RUN PARAMETER CARD NOT FOUND -".
001270     03  PY002  PIC X(40) VALUE
001280         "PY002 RUN MONTH MUST BE 01 THRU 12 -".
001290     03  PY003  PIC X(40) VALUE
001300         "PY003 RUN YEAR MUST BE 2000 OR LATER -".
001310     03  FILLER              PIC X(10).
001320*
001330 77  WS-ABEND-CODE           PIC 99     COMP VALUE ZERO.
001340*
001350 PROCEDURE DIVISION.
001360*==================
001370 AA000-MAIN                 SECTION.
001380*************************************
001390     ACCEPT   WS-TODAY-YMD FROM DATE YYYYMMDD.
001400     MOVE     WS-TODAY-YMD (7:2) TO WS-DAYS.
001410     MOVE     WS-TODAY-YMD (5:2) TO WS-MONTH.
001420     MOVE     WS-TODAY-YMD (1:4) TO WS-YEAR.
001430     DISPLAY  PROG-NAME " STARTING - " WS-DATE.
001440*
001450     PERFORM  AA010-OPEN-PARAM-FILE.
001460     PERFORM  AA020-VALIDATE-PARAMS.
001470     PERFORM  AA030-REWRITE-PARAM-CARD.
001480     CLOSE    PY-RUN-PARAM-FILE.
001490     DISPLAY  PROG-NAME " - RUN PARAMETER CARD VALIDATED".
001500     GOBACK.
001510*
001520 AA000-EXIT.  EXIT SECTION.
001530*
001540 AA010-OPEN-PARAM-FILE       SECTION.
001550*************************************
001560     OPEN     I-O PY-RUN-PARAM-FILE.
001570     IF       PY-RUNP-STATUS = "35"
001580              DISPLAY  PY001 " PYRUNP"
001590              MOVE     1 TO WS-ABEND-CODE
001600              GO TO    AA999-ABEND
001610     END-IF.
001620     IF       PY-RUNP-STATUS NOT = "00"
001630              DISPLAY  PY001 " STATUS=" PY-RUNP-STATUS
001640              MOVE     1 TO WS-ABEND-CODE
001650              GO TO    AA999-ABEND
001660     END-IF.
001670     READ     PY-RUN-PARAM-FILE
001680              AT END
001690                       DISPLAY  PY001 " PYRUNP EMPTY"
001700                       MOVE     1 TO WS-ABEND-CODE
001710                       GO TO    AA999-ABEND
001720     END-READ.
001730     ADD      1 TO WS-REC-CNT.
001740*
001750 AA010-EXIT.  EXIT SECTION.
001760*
001770 AA020-VALIDATE-PARAMS       SECTION.
001780*************************************
001790     IF       RUNP-MONTH < 1 OR > 12
001800              DISPLAY  PY002 " " RUNP-MONTH
001810              MOVE     2 TO WS-ABEND-CODE
001820              GO TO    AA999-ABEND
001830     END-IF.
001840     IF       RUNP-YEAR < 2000
001850              DISPLAY  PY003 " " RUNP-YEAR
001860              MOVE     3 TO WS-ABEND-CODE
001870              GO TO    AA999-ABEND
001880     END-IF.
001890     SET      RUNP-IS-VALID TO TRUE.
001900*
001910 AA020-EXIT.  EXIT SECTION.
001920*
001930 AA030-REWRITE-PARAM-CARD    SECTION.
001940*************************************
001950     REWRITE  PY-RUN-PARAM-RECORD.
001960     IF       PY-RUNP-STATUS NOT = "00"
001970              DISPLAY  "PY000 - REWRITE FAILED STATUS="
001980                       PY-RUNP-STATUS
001990              MOVE     4 TO WS-ABEND-CODE
002000              GO TO    AA999-ABEND
002010     END-IF.
002020*
002030 AA030-EXIT.  EXIT SECTION.
002040*
002050 AA999-ABEND                 SECTION.
002060*************************************
002070*  COMMON ABORT POINT - RUN PARAMETER CARD FAILED VALIDATION,
002080*  ANY FURTHER PAYROLL STEP MUST NOT BE ALLOWED TO START.
002090*
002100     DISPLAY  "PY000 - RUN ABORTED, CODE = " WS-ABEND-CODE.
002110     CLOSE    PY-RUN-PARAM-FILE.
002120     MOVE     WS-ABEND-CODE TO RETURN-CODE.
002130     GOBACK.
002140*
002150 AA999-EXIT.  EXIT SECTION.
002160*
