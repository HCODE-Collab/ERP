000100***************************************************************
000110                                                                *
000120                   PAYROLL  REGISTER  REPORT                    *
000130       USES RW (REPORT WRITER FOR PRINTS) - ONE LINE PER       *
000140       PAY SLIP WRITTEN THIS RUN, BROKEN BY DEPARTMENT, WITH    *
000150                  FINAL RUN TOTALS                               *
000160                                                                *
000170***************************************************************
000180 IDENTIFICATION          DIVISION.
000190*===============================
000200 PROGRAM-ID.             PY040.
000210 AUTHOR.                 VINCENT B COEN.
000220 INSTALLATION.           APPLEWOOD COMPUTERS.
000230 DATE-WRITTEN.           27/03/86.
000240 DATE-COMPILED.
000250 SECURITY.               COPYRIGHT (C) 1986-2026 AND LATER,
000260                         VINCENT BRYAN COEN. DISTRIBUTED UNDER
000270                         THE GNU GENERAL PUBLIC LICENSE. SEE
000280                         THE FILE COPYING FOR DETAILS.
000290*
000300*    REMARKS.           PAYROLL REGISTER REPORT.
000310*                       THIS PROGRAM USES RW (REPORT WRITER).
000320*                       SORTS PAY SLIPS FOR THE RUN MONTH/YEAR
000330*                       INTO DEPARTMENT/EMPLOYEE ORDER (THE
000340*                       EMPLOYMENT MASTER ITSELF IS HELD IN
000350*                       EMAIL ORDER, NOT DEPARTMENT ORDER) AND
000360*                       PRINTS ONE LINE PER SLIP WITH A
000370*                       DEPARTMENT SUBTOTAL AND FINAL RUN
000380*                       TOTALS - PROCESSED/WRITTEN/SKIPPED
000390*                       COUNTS AND GROSS/DEDUCTIONS/NET.
000400*
000410*    VERSION.           SEE PROG-NAME IN WS.
000420*
000430*    CALLED MODULES.    NONE.
000440*
000450*    FILES USED.        PYRUNP. RUN PARAMETER CARD.
000460*                       PYEMP.  EMPLOYMENT MASTER (LOADED TO WS).
000470*                       PYSLP.  PAY SLIP FILE (INPUT).
000480*                       PYPRT.  PAYROLL REGISTER PRINT FILE.
000490*                       SORT WORK FILE (DEPARTMENT/EMPLOYEE
000500*                       ORDER) - NOT A PERMANENT FILE.
000510*
000520*    ERROR MESSAGES USED.
000530*                       PY040 - PY043.
000540*
000550* CHANGES:
000560* 27/03/86 vbc - 1.0.00 Created - Report Writer register style
000570*                       cut down from the old check/payment
000580*                       register run, re-targeted at payslips.
000590* 11/01/89 vbc -    .01 Department control break added, using
000600*                       SORT with input/output procedures since
000610*                       the employment master is in email order.
000620* 30/06/94 vbc -    .02 Final total line added at Control
000630*                       Footing Final.
000640* 03/12/98 vbc -    .03 Y2K READINESS - month/year match against
000650*                       PYRUNP now compares a full 4-digit CCYY,
000660*                       report banner prints CCYY throughout.
000670* 22/02/99 vbc -    .04 Y2K test run completed clean across the
000680*                       1999/2000 boundary, no issues found.
000690* 03/03/09 vbc -        Migration to Open Cobol v3.00.00.
000700* 16/04/24 vbc -        Copyright notice update superseding all
000710*                       previous notices.
000720* 02/08/26 vbc - 2.0.00 Rebuilt on the wspyemp/wspyslp cut-down
000730*                       layouts for req PYRQ-118 (monthly
000740*                       payroll batch).
000750* 17/08/26 vbc -    .01 Register now prints even when a
000760*                       department has only one employee - was
000770*                       skipping the subtotal line for those.
000780* 18/08/26 vbc -    .02 Detail line widened to show base salary,
000790*                       housing and transport as well as gross,
000800*                       deductions and net. Final totals now
000810*                       also show employees processed, slips
000820*                       written and slips skipped for the run,
000830*                       not just the money columns.
000840* 20/08/26 vbc -    .03 Employment-load, slip-read and sort
000850*                       output loops reworked to PERFORM ... THRU
000860*                       paragraph ranges - no inline PERFORM
000870*                       survives this program.
000880* 21/08/26 vbc -    .04 Page heading no longer carries the old
000890*                       ACAS product name - this is now the RCA
000900*                       payroll register, title line says so.
000910*
000920***************************************************************
000930* COPYRIGHT NOTICE.
000940* ****************
000950*
000960* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS
000970* UPDATED 2024-04-16.
000980*
000990* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
001000* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
001010* 1976-2026 AND LATER.
001020*
001030* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
001040* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE
001050* AS PUBLISHED BY THE FREE SOFTWARE FOUNDATION, VERSION 3 AND
001060* LATER, FOR PERSONAL USAGE ONLY INCLUDING USE WITHIN A
001070* BUSINESS BUT EXCLUDING REPACKAGING OR RESALE, RENTAL OR HIRE.
001080*
001090* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
001100* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
001110* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.
001120*
001130***************************************************************
001140*
001150 ENVIRONMENT             DIVISION.
001160*===============================
001170 COPY  "copybooks-envdiv.cob".
001180 INPUT-OUTPUT            SECTION.
001190 FILE-CONTROL.
001200     COPY  "copybooks-selpyrunp.cob".
001210     COPY  "copybooks-selpyemp.cob".
001220     COPY  "copybooks-selpyslp.cob".
001230     COPY  "copybooks-selprint.cob".
001240     SELECT   WS-SORT-FILE      ASSIGN       TO DISK.
001250*
001260 DATA                    DIVISION.
001270*===============================
001280 FILE SECTION.
001290     COPY  "copybooks-fdpyrunp.cob".
001300     COPY  "copybooks-fdpyemp.cob".
001310     COPY  "copybooks-fdpyslp.cob".
001320*
001330 FD  PRINT-FILE
001340     REPORT IS PY-PAYROLL-REGISTER-RPT.
001350*
001360 SD  WS-SORT-FILE.
001370 01  WS-SORT-RECORD.
001380     03  WS-SORT-DEPT            PIC X(20).
001390     03  WS-SORT-EMAIL           PIC X(40).
001400     03  WS-SORT-NAME            PIC X(30).
001410     03  WS-SORT-BASE            PIC S9(9)V99  COMP-3.
001420     03  WS-SORT-HOUSING         PIC S9(9)V99  COMP-3.
001430     03  WS-SORT-TRANSPORT       PIC S9(9)V99  COMP-3.
001440     03  WS-SORT-GROSS           PIC S9(9)V99  COMP-3.
001450     03  WS-SORT-DEDUCTIONS      PIC S9(9)V99  COMP-3.
001460     03  WS-SORT-NET             PIC S9(9)V99  COMP-3.
001470     03  FILLER                  PIC X(10).
001480*
001490 WORKING-STORAGE SECTION.
001500*-----------------------
001510 77  PROG-NAME               PIC X(17)  VALUE "PY040 (2.0.04)".
001520*
001530     COPY  "copybooks-wspydate.cob".
001540     COPY  "copybooks-wspytot.cob".
001550*
001560 01  WS-DATA.
001570     03  PY-RUNP-STATUS      PIC XX    VALUE ZERO.
001580     03  PY-EMP-STATUS       PIC XX    VALUE ZERO.
001590     03  PY-SLP-STATUS       PIC XX    VALUE ZERO.
001600     03  PY-PRT-STATUS       PIC XX    VALUE ZERO.
001610     03  WS-ABEND-CODE       PIC 99    COMP  VALUE ZERO.
001620     03  WS-EMP-TAB-MAX      PIC 9(5)  COMP  VALUE ZERO.
001630     03  WS-FOUND-SW         PIC X     VALUE "N".
001640         88  WS-EMP-FOUND          VALUE "Y".
001650     03  WS-SORT-EOF-SW      PIC X     VALUE "N".
001660         88  WS-SORT-EOF           VALUE "Y".
001670     03  WS-PAGE-LINES       PIC 9(3)  COMP  VALUE 56.
001680     03  FILLER              PIC X(10).
001690*
001700*  EMPLOYMENT MASTER HELD IN WS, KEYED BY EMAIL, SO EACH SLIP
001710*  CAN PICK UP ITS DEPARTMENT AND BASE SALARY FOR THE DETAIL
001720*  LINE WITHOUT A SECOND PASS OF THE MASTER FILE.
001730*
001740 01  WS-EMP-TABLE.
001750     03  WS-EMP-ENTRY            OCCURS 2000 TIMES
001760                                 INDEXED BY WS-EMP-IX.
001770         05  WS-EMP-TAB-EMAIL    PIC X(40).
001780         05  WS-EMP-TAB-DEPT     PIC X(20).
001790         05  WS-EMP-TAB-NAME     PIC X(30).
001800         05  WS-EMP-TAB-BASE     PIC S9(9)V99  COMP-3.
001810     03  FILLER                  PIC X(10).
001820*
001830 01  ERROR-MESSAGES.
001840     03  PY040  PIC X(40) VALUE
001850         "PY040 RUN PARAMETER CARD NOT VALIDATED -".
001860     03  PY041  PIC X(40) VALUE
001870         "PY041 EMPLOYMENT FILE OPEN FAILED -".
001880     03  PY042  PIC X(40) VALUE
001890         "PY042 PAY SLIP FILE OPEN FAILED -".
001900     03  PY043  PIC X(40) VALUE
001910         "PY043 NO PAY SLIPS FOR THIS RUN -".
001920     03  FILLER              PIC X(10).
001930*
001940 REPORT SECTION.
001950*==============
001960 RD  PY-PAYROLL-REGISTER-RPT
001970     CONTROL      WS-SORT-DEPT, FINAL
001980     PAGE LIMIT   WS-PAGE-LINES
001990     HEADING      1
002000     FIRST DETAIL 5
002010     LAST  DETAIL WS-PAGE-LINES.
002020*
002030 01  PY-REG-HEAD    TYPE PAGE HEADING.
002040     03  LINE  1.
002050         05  COL   1     PIC X(17)   SOURCE PROG-NAME.
002060         05  COL  51     PIC X(19)   VALUE "RCA Payroll System".
002070         05  COL 110     PIC X(10)   SOURCE WS-DATE.
002080         05  COL 124     PIC X(5)    VALUE "Page ".
002090         05  COL 129     PIC ZZ9     SOURCE PAGE-COUNTER.
002100     03  LINE  3.
002110         05  COL  50     PIC X(48)   VALUE "Payroll Register".
002120     03  LINE  5.
002130         05  COL   1                 VALUE "Employee Email".
002140         05  COL  27                 VALUE "Name".
002150         05  COL  48                 VALUE "Base".
002160         05  COL  59                 VALUE "Housing".
002170         05  COL  69                 VALUE "Transport".
002180         05  COL  79                 VALUE "Gross".
002190         05  COL  90                 VALUE "Deductions".
002200         05  COL 101                 VALUE "Net".
002210*
002220 01  PY-REG-DEPT-HEAD  TYPE CONTROL HEADING WS-SORT-DEPT.
002230     03  LINE + 2.
002240         05  COL   1     PIC X(20)   SOURCE WS-SORT-DEPT.
002250*
002260 01  PY-REG-DETAIL  TYPE DETAIL.
002270     03  LINE + 1.
002280         05  COL   1     PIC X(25)       SOURCE WS-SORT-EMAIL.
002290         05  COL  27     PIC X(20)       SOURCE WS-SORT-NAME.
002300         05  COL  47     PIC ZZZ,ZZ9.99  SOURCE WS-SORT-BASE.
002310         05  COL  58     PIC ZZ,ZZ9.99   SOURCE WS-SORT-HOUSING.
002320         05  COL  68     PIC ZZ,ZZ9.99
002330                          SOURCE WS-SORT-TRANSPORT.
002340         05  COL  78     PIC ZZZ,ZZ9.99  SOURCE WS-SORT-GROSS.
002350         05  COL  89     PIC ZZZ,ZZ9.99
002360                          SOURCE WS-SORT-DEDUCTIONS.
002370         05  COL 100     PIC ZZZ,ZZ9.99  SOURCE WS-SORT-NET.
002380*
002390 01  PY-REG-DEPT-FOOT  TYPE CONTROL FOOTING WS-SORT-DEPT.
002400     03  LINE + 2.
002410         05  COL  27     PIC X(19)       VALUE
002420             "Dept sub-total:".
002430         05  COL  78     PIC ZZZ,ZZ9.99  SUM WS-SORT-GROSS.
002440         05  COL  89     PIC ZZZ,ZZ9.99  SUM WS-SORT-DEDUCTIONS.
002450         05  COL 100     PIC ZZZ,ZZ9.99  SUM WS-SORT-NET.
002460*
002470 01  PY-REG-FINAL-FOOT TYPE CONTROL FOOTING FINAL.
002480     03  LINE + 3.
002490         05  COL   1     PIC X(34)       VALUE
002500             "Employees processed this run :".
002510         05  COL  36     PIC ZZZ,ZZ9     SOURCE
002520                          WS-TOT-EMPS-PROCESSED.
002530     03  LINE + 1.
002540         05  COL   1     PIC X(34)       VALUE
002550             "Pay slips written this run   :".
002560         05  COL  36     PIC ZZZ,ZZ9     SOURCE
002570                          WS-TOT-SLIPS-WRITTEN.
002580     03  LINE + 1.
002590         05  COL   1     PIC X(34)       VALUE
002600             "Pay slips skipped (dupe)     :".
002610         05  COL  36     PIC ZZZ,ZZ9     SOURCE
002620                          WS-TOT-SLIPS-SKIPPED.
002630     03  LINE + 2.
002640         05  COL  27     PIC X(19)       VALUE
002650             "Grand Total:".
002660         05  COL  78     PIC ZZZ,ZZ9.99  SUM WS-SORT-GROSS.
002670         05  COL  89     PIC ZZZ,ZZ9.99  SUM WS-SORT-DEDUCTIONS.
002680         05  COL 100     PIC ZZZ,ZZ9.99  SUM WS-SORT-NET.
002690*
002700 PROCEDURE DIVISION.
002710*==================
002720 AA000-MAIN                 SECTION.
002730************************************
002740     ACCEPT   WS-TODAY-YMD FROM DATE YYYYMMDD.
002750     MOVE     WS-TODAY-YMD (7:2) TO WS-DAYS.
002760     MOVE     WS-TODAY-YMD (5:2) TO WS-MONTH.
002770     MOVE     WS-TODAY-YMD (1:4) TO WS-YEAR.
002780     DISPLAY  PROG-NAME " STARTING".
002790     MOVE     ZERO TO WS-TOT-EMPS-PROCESSED
002800                      WS-TOT-SLIPS-WRITTEN
002810                      WS-TOT-SLIPS-SKIPPED.
002820*
002830     PERFORM  AA005-READ-RUN-PARAM.
002840     PERFORM  AA010-LOAD-EMPLOYMENT.
002850     PERFORM  AA020-SORT-AND-REPORT.
002860     COMPUTE  WS-TOT-SLIPS-SKIPPED =
002870              WS-TOT-EMPS-PROCESSED - WS-TOT-SLIPS-WRITTEN.
002880     IF       WS-TOT-SLIPS-SKIPPED < ZERO
002890              MOVE ZERO TO WS-TOT-SLIPS-SKIPPED
002900     END-IF.
002910     DISPLAY  "PY040 - EMPLOYEES PROCESSED  = "
002920              WS-TOT-EMPS-PROCESSED.
002930     DISPLAY  "PY040 - SLIPS WRITTEN        = "
002940              WS-TOT-SLIPS-WRITTEN.
002950     DISPLAY  "PY040 - SLIPS SKIPPED        = "
002960              WS-TOT-SLIPS-SKIPPED.
002970     GOBACK.
002980*
002990 AA000-EXIT.  EXIT SECTION.
003000*
003010 AA005-READ-RUN-PARAM        SECTION.
003020************************************
003030     OPEN     INPUT PY-RUN-PARAM-FILE.
003040     READ     PY-RUN-PARAM-FILE
003050              AT END
003060                       DISPLAY  PY040 " PYRUNP EMPTY"
003070                       MOVE     40 TO WS-ABEND-CODE
003080                       GO TO    AA999-ABEND
003090     END-READ.
003100     CLOSE    PY-RUN-PARAM-FILE.
003110     IF       NOT RUNP-IS-VALID
003120              DISPLAY  PY040 " RUN PY000 FIRST"
003130              MOVE     40 TO WS-ABEND-CODE
003140              GO TO    AA999-ABEND
003150     END-IF.
003160*
003170 AA005-EXIT.  EXIT SECTION.
003180*
003190 AA010-LOAD-EMPLOYMENT         SECTION.
003200************************************
003210*  ALSO COUNTS ACTIVE EMPLOYEES, SO THE FINAL FOOTING CAN SHOW
003220*  HOW MANY WERE ELIGIBLE TO BE PAID THIS RUN.
003230*
003240     OPEN     INPUT PY-EMPLOYMENT-FILE.
003250     IF       PY-EMP-STATUS NOT = "00"
003260              DISPLAY  PY041 " STATUS=" PY-EMP-STATUS
003270              MOVE     41 TO WS-ABEND-CODE
003280              GO TO    AA999-ABEND
003290     END-IF.
003300*
003310     PERFORM  AA011-READ-EMPLOYEE THRU AA011-EXIT
003320              UNTIL PY-EMP-STATUS = "10".
003330     CLOSE    PY-EMPLOYMENT-FILE.
003340*
003350 AA010-EXIT.  EXIT SECTION.
003360*
003370 AA011-READ-EMPLOYEE           SECTION.
003380************************************
003390     READ     PY-EMPLOYMENT-FILE
003400              AT END
003410                       MOVE     "10" TO PY-EMP-STATUS
003420                       GO TO    AA011-EXIT
003430     END-READ.
003440     ADD      1 TO WS-EMP-TAB-MAX.
003450     SET      WS-EMP-IX TO WS-EMP-TAB-MAX.
003460     MOVE     EMP-EMAIL       TO WS-EMP-TAB-EMAIL (WS-EMP-IX).
003470     MOVE     EMP-DEPARTMENT  TO WS-EMP-TAB-DEPT  (WS-EMP-IX).
003480     MOVE     EMP-NAME        TO WS-EMP-TAB-NAME  (WS-EMP-IX).
003490     MOVE     EMP-BASE-SALARY TO WS-EMP-TAB-BASE  (WS-EMP-IX).
003500     IF       EMP-ACTIVE
003510              ADD      1 TO WS-TOT-EMPS-PROCESSED
003520     END-IF.
003530*
003540 AA011-EXIT.  EXIT SECTION.
003550*
003560 AA020-SORT-AND-REPORT          SECTION.
003570************************************
003580     SORT     WS-SORT-FILE
003590              ASCENDING KEY WS-SORT-DEPT
003600                             WS-SORT-EMAIL
003610              INPUT  PROCEDURE AA030-LOAD-SORT-FILE
003620              OUTPUT PROCEDURE AA050-PRINT-REGISTER.
003630*
003640 AA020-EXIT.  EXIT SECTION.
003650*
003660 AA030-LOAD-SORT-FILE            SECTION.
003670************************************
003680     OPEN     INPUT PY-SLIP-FILE.
003690     IF       PY-SLP-STATUS NOT = "00"
003700              DISPLAY  PY042 " STATUS=" PY-SLP-STATUS
003710              MOVE     42 TO WS-ABEND-CODE
003720              GO TO    AA999-ABEND
003730     END-IF.
003740*
003750     PERFORM  AA031-READ-SLIP THRU AA031-EXIT
003760              UNTIL PY-SLP-STATUS = "10".
003770     CLOSE    PY-SLIP-FILE.
003780*
003790 AA030-EXIT.  EXIT SECTION.
003800*
003810 AA031-READ-SLIP               SECTION.
003820************************************
003830     READ     PY-SLIP-FILE
003840              AT END
003850                       MOVE     "10" TO PY-SLP-STATUS
003860                       GO TO    AA031-EXIT
003870     END-READ.
003880     PERFORM  AA035-ONE-SLIP.
003890*
003900 AA031-EXIT.  EXIT SECTION.
003910*
003920 AA035-ONE-SLIP                   SECTION.
003930************************************
003940*  EVERY SLIP FOR THE RUN MONTH/YEAR IS REGISTERED, PENDING OR
003950*  PAID - THIS IS THE RUN'S PERMANENT RECORD, NOT JUST WHAT HAS
003960*  BEEN APPROVED SO FAR.
003970*
003980     IF       PS-MONTH NOT = RUNP-MONTH
003990        OR    PS-YEAR  NOT = RUNP-YEAR
004000              GO TO AA035-EXIT
004010     END-IF.
004020*
004030     PERFORM  ZZ065-FIND-EMPLOYEE.
004040     IF       NOT WS-EMP-FOUND
004050              GO TO AA035-EXIT
004060     END-IF.
004070*
004080     MOVE     SPACES TO WS-SORT-RECORD.
004090     MOVE     WS-EMP-TAB-DEPT (WS-EMP-IX) TO WS-SORT-DEPT.
004100     MOVE     PS-EMP-EMAIL                TO WS-SORT-EMAIL.
004110     MOVE     PS-EMP-NAME                 TO WS-SORT-NAME.
004120     MOVE     WS-EMP-TAB-BASE (WS-EMP-IX) TO WS-SORT-BASE.
004130     MOVE     PS-HOUSING-AMT              TO WS-SORT-HOUSING.
004140     MOVE     PS-TRANSPORT-AMT            TO WS-SORT-TRANSPORT.
004150     MOVE     PS-GROSS-SALARY             TO WS-SORT-GROSS.
004160     COMPUTE  WS-SORT-DEDUCTIONS =
004170              PS-GROSS-SALARY - PS-NET-SALARY.
004180     MOVE     PS-NET-SALARY               TO WS-SORT-NET.
004190     ADD      1 TO WS-TOT-SLIPS-WRITTEN.
004200     RELEASE  WS-SORT-RECORD.
004210*
004220 AA035-EXIT.  EXIT SECTION.
004230*
004240 ZZ065-FIND-EMPLOYEE             SECTION.
004250************************************
004260     SET      WS-FOUND-SW TO "N".
004270     SET      WS-EMP-IX TO 1.
004280     SEARCH   WS-EMP-ENTRY
004290              AT END GO TO ZZ065-EXIT
004300              WHEN WS-EMP-TAB-EMAIL (WS-EMP-IX) = PS-EMP-EMAIL
004310                   SET  WS-FOUND-SW TO "Y"
004320     END-SEARCH.
004330*
004340 ZZ065-EXIT.  EXIT SECTION.
004350*
004360 AA050-PRINT-REGISTER             SECTION.
004370************************************
004380     SET      WS-SORT-EOF-SW TO "N".
004390     OPEN     OUTPUT PRINT-FILE.
004400     INITIATE PY-PAYROLL-REGISTER-RPT.
004410*
004420     RETURN   WS-SORT-FILE
004430              AT END SET WS-SORT-EOF TO TRUE
004440     END-RETURN.
004450     PERFORM  AA051-GENERATE-DETAIL THRU AA051-EXIT
004460              UNTIL WS-SORT-EOF.
004470*
004480     TERMINATE PY-PAYROLL-REGISTER-RPT.
004490     CLOSE    PRINT-FILE.
004500*
004510     IF       WS-TOT-SLIPS-WRITTEN = ZERO
004520              DISPLAY  PY043
004530     END-IF.
004540*
004550 AA050-EXIT.  EXIT SECTION.
004560*
004570 AA051-GENERATE-DETAIL            SECTION.
004580************************************
004590     GENERATE PY-REG-DETAIL.
004600     RETURN   WS-SORT-FILE
004610              AT END SET WS-SORT-EOF TO TRUE
004620     END-RETURN.
004630*
004640 AA051-EXIT.  EXIT SECTION.
004650*
004660 AA999-ABEND                   SECTION.
004670************************************
004680     DISPLAY  "PY040 - RUN ABORTED, CODE = " WS-ABEND-CODE.
004690     MOVE     WS-ABEND-CODE TO RETURN-CODE.
004700     GOBACK.
004710*
004720 AA999-EXIT.  EXIT SECTION.
004730*
