000100*****************************************************
000110*  Common Environment Division Block
000120*  Copied into every PY0nn payroll program so that
000130*  SOURCE-COMPUTER / OBJECT-COMPUTER / SPECIAL-NAMES
000140*  stay consistent across the payroll suite.
000150*****************************************************
000160*
000170*29/10/25 vbc - Created for payroll suite.
000180*14/01/26 vbc - Added UPSI-0 test switch, used by py010
000190*               to force a dry run (no file updates).
000195*20/08/26 vbc - PY-TEST-RUN now actually wired into py010
000196*               (AA023, AA055) - dry run leaves PYDED and
000197*               PYSLP untouched, as this note always said.
000200*
000210 CONFIGURATION            SECTION.
000220*================================
000230 SOURCE-COMPUTER.         IBM-370.
000240 OBJECT-COMPUTER.         IBM-370.
000250 SPECIAL-NAMES.
000260     C01 IS TOP-OF-FORM
000270     CLASS PY-NUMERIC-CLASS IS "0" THRU "9"
000280     UPSI-0 IS PY-TEST-SWITCH
000290         ON STATUS IS PY-TEST-RUN
000300         OFF STATUS IS PY-LIVE-RUN.
000310*
