000100*  SELECT FOR PAYROLL REGISTER PRINT FILE - 132 COL, LANDSCAPE
000110     SELECT  PRINT-FILE         ASSIGN       TO "PYPRT"
000120                                 ORGANIZATION IS LINE SEQUENTIAL
000130                                 STATUS       IS PY-PRT-STATUS.
000140*
