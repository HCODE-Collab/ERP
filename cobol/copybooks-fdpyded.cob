000100*  FD FOR DEDUCTION RATE FILE
000110 FD  PY-DEDUCTION-FILE.
000120     COPY  "copybooks-wspyded.cob".
000130*
