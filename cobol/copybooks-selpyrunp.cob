000100*  SELECT FOR RUN PARAMETER CARD - LINE SEQUENTIAL, ONE RECORD
000110     SELECT  PY-RUN-PARAM-FILE  ASSIGN       TO "PYRUNP"
000120                                 ORGANIZATION IS LINE SEQUENTIAL
000130                                 STATUS       IS PY-RUNP-STATUS.
000140*
