000100*  FD FOR EMPLOYMENT MASTER
000110 FD  PY-EMPLOYMENT-FILE.
000120     COPY  "copybooks-wspyemp.cob".
000130*
