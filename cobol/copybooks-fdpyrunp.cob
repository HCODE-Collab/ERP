000100*  FD FOR RUN PARAMETER CARD
000110 FD  PY-RUN-PARAM-FILE.
000120     COPY  "copybooks-wspyrunp.cob".
000130*
