000100*  FD FOR PAY SLIP FILE
000110 FD  PY-SLIP-FILE.
000120     COPY  "copybooks-wspyslp.cob".
000130*
