000100*******************************************
000110*                                          *
000120*  RECORD DEFINITION FOR PY SALARY-CREDIT *
000130*       NOTIFICATION MESSAGE FILE         *
000140*     USES MSG-EMP-EMAIL + MSG-MONTH +    *
000150*          MSG-YEAR AS KEY                *
000160*******************************************
000170*  FILE SIZE 256 BYTES. LINE SEQUENTIAL.
000180*
000190*14/08/26 vbc - Created new for req PYRQ-119 - dispatch
000200*               of the actual mail stays outside this
000210*               batch, py030 only builds the PENDING
000220*               record.
000230*
000240 01  PY-MESSAGE-RECORD.
000250     03  MSG-EMP-EMAIL           PIC X(40).
000260     03  MSG-CONTENT             PIC X(200).
000270     03  MSG-MONTH               PIC 9(2).
000280     03  MSG-YEAR                PIC 9(4).
000290     03  MSG-STATUS               PIC X(8).
000300         88  MSG-PENDING              VALUE "PENDING".
000310         88  MSG-SENT                 VALUE "SENT".
000320     03  FILLER                  PIC X(2).
000330*
