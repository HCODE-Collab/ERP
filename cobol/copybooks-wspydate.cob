000100*******************************************
000110*  COMMON WORKING STORAGE - TODAY'S DATE  *
000120*     IN UK / USA / INTL DISPLAY FORMS,   *
000130*     REPEATED IN EVERY PY0nn PROGRAM     *
000140*     JUST AS VACPRINT/PYRGSTR DID        *
000150*     FOR THE REST OF ACAS.               *
000160*******************************************
000170*25/07/26 vbc - Lifted as-is from vacprint/pyrgstr so the
000180*               payroll batch banners print the same way.
000190*
000200 01  WS-TODAY-YMD            PIC 9(8)   COMP.
000210 01  WS-DATE-FORMATS.
000220     03  WS-SWAP             PIC 99     COMP.
000230     03  WS-DATE             PIC X(10)  VALUE "99/99/9999".
000240     03  WS-UK REDEFINES WS-DATE.
000250         05  WS-DAYS         PIC 99.
000260         05  FILLER          PIC X.
000270         05  WS-MONTH        PIC 99.
000280         05  FILLER          PIC X.
000290         05  WS-YEAR         PIC 9(4).
000300     03  WS-USA REDEFINES WS-DATE.
000310         05  WS-USA-MONTH    PIC 99.
000320         05  FILLER          PIC X.
000330         05  WS-USA-DAYS     PIC 99.
000340         05  FILLER          PIC X.
000350         05  FILLER          PIC 9(4).
000360     03  WS-INTL REDEFINES WS-DATE.
000370         05  WS-INTL-YEAR    PIC 9(4).
000380         05  FILLER          PIC X.
000390         05  WS-INTL-MONTH   PIC 99.
000400         05  FILLER          PIC X.
000410         05  WS-INTL-DAYS    PIC 99.
000420*
