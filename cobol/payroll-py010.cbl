000100***************************************************************
000110                                                                *
000120                   PAYROLL  CALCULATION  ENGINE                 *
000130          COMPUTES ONE PAY SLIP PER ACTIVE EMPLOYEE FOR         *
000140                  THE RUN MONTH/YEAR ON PYRUNP                  *
000150                                                                *
000160***************************************************************
000170 IDENTIFICATION          DIVISION.
000180*===============================
000190 PROGRAM-ID.             PY010.
000200 AUTHOR.                 VINCENT B COEN.
000210 INSTALLATION.           APPLEWOOD COMPUTERS.
000220 DATE-WRITTEN.           04/02/84.
000230 DATE-COMPILED.
000240 SECURITY.               COPYRIGHT (C) 1984-2026 AND LATER,
000250                         VINCENT BRYAN COEN. DISTRIBUTED UNDER
000260                         THE GNU GENERAL PUBLIC LICENSE. SEE
000270                         THE FILE COPYING FOR DETAILS.
000280*
000290*    REMARKS.           PRIMES THE DEDUCTION RATE FILE WITH THE
000300*                       SIX DEFAULT RATES IF ANY ARE MISSING,
000310*                       THEN READS THE EMPLOYMENT MASTER AND
000320*                       BUILDS ONE PENDING PAY SLIP PER ACTIVE
000330*                       EMPLOYEE FOR THE RUN MONTH/YEAR. SKIPS
000340*                       AN EMPLOYEE WHO ALREADY HAS A SLIP FOR
000350*                       THIS RUN. ACCUMULATES RUN TOTALS.
000360*
000370*    VERSION.           SEE PROG-NAME IN WS.
000380*
000390*    CALLED MODULES.    NONE.
000400*
000410*    FILES USED.        PYRUNP. RUN PARAMETER CARD.
000420*                       PYDED.  DEDUCTION RATE FILE (UPDATED).
000430*                       PYEMP.  EMPLOYMENT MASTER.
000440*                       PYSLP.  PAY SLIP FILE (INPUT FOR DUP
000450*                               CHECK, OUTPUT FOR NEW SLIPS).
000460*
000470*    ERROR MESSAGES USED.
000480*                       PY010 - PY017.
000490*
000500* CHANGES:
000510* 04/02/84 vbc - 1.0.00 Created - PY BUILD lineage, first cut
000520*                       at computing gross/net from base salary
000530*                       and the six standard rates.
000540* 17/09/85 vbc -    .01 Added duplicate-slip suppression so a
000550*                       rerun of the same month does not double
000560*                       pay anyone.
000570* 21/04/87 vbc -    .02 Rounding on every amount made explicit
000580*                       (was truncating pence on net salary).
000590* 12/01/90 vbc - 1.1.00 Deduction rates moved to a proper rate
000600*                       file (PYDED) instead of being hard coded
000610*                       in this program.
000620* 25/08/92 vbc -    .01 Default-rate priming added - a new site
000630*                       with an empty PYDED file now gets the
000640*                       standard six rates instead of aborting.
000650* 09/02/96 vbc -    .02 Abend added if any of the six required
000660*                       rates is still missing after priming -
000670*                       a corrupt PYDED must not run payroll.
000680* 03/12/98 vbc -    .03 Y2K READINESS - run year on PYRUNP and
000690*                       on every slip written is now a full
000700*                       4-digit CCYY.
000710* 22/02/99 vbc -    .04 Y2K test run completed clean across the
000720*                       1999/2000 boundary, no issues found.
000730* 03/03/09 vbc -        Migration to Open Cobol v3.00.00.
000740* 16/04/24 vbc -        Copyright notice update superseding all
000750*                       previous notices.
000760* 02/08/26 vbc - 2.0.00 Rebuilt on the wspyemp/wspyded/wspyslp
000770*                       cut-down layouts for req PYRQ-118
000780*                       (monthly payroll batch).
000790* 16/08/26 vbc -    .01 Deduction-rate table search and default
000800*                       priming reworked around WS-DED-TABLE.
000810* 17/08/26 vbc -    .02 Run totals moved to shared wspytot
000820*                       layout so py040 can print the same
000830*                       figures this program accumulated.
000840* 20/08/26 vbc -    .03 Read/process loops reworked to PERFORM
000850*                       ... THRU paragraph ranges throughout -
000860*                       no inline PERFORM survives this program.
000870* 20/08/26 vbc -    .04 Wired the UPSI-0 test switch (see
000880*                       copybooks-envdiv) into AA023 and AA055 -
000890*                       PY-TEST-RUN now gives a genuine dry run,
000900*                       no PYDED rewrite and no PYSLP write.
000910*
000920***************************************************************
000930* COPYRIGHT NOTICE.
000940* ****************
000950*
000960* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS
000970* UPDATED 2024-04-16.
000980*
000990* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
001000* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
001010* 1976-2026 AND LATER.
001020*
001030* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
001040* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE
001050* AS PUBLISHED BY THE FREE SOFTWARE FOUNDATION, VERSION 3 AND
001060* LATER, FOR PERSONAL USAGE ONLY INCLUDING USE WITHIN A
001070* BUSINESS BUT EXCLUDING REPACKAGING OR RESALE, RENTAL OR HIRE.
001080*
001090* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
001100* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
001110* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.
001120*
001130***************************************************************
001140*
001150 ENVIRONMENT             DIVISION.
001160*===============================
001170 COPY  "copybooks-envdiv.cob".
001180 INPUT-OUTPUT            SECTION.
001190 FILE-CONTROL.
001200     COPY  "copybooks-selpyrunp.cob".
001210     COPY  "copybooks-selpyded.cob".
001220     COPY  "copybooks-selpyemp.cob".
001230     COPY  "copybooks-selpyslp.cob".
001240*
001250 DATA                    DIVISION.
001260*===============================
001270 FILE SECTION.
001280     COPY  "copybooks-fdpyrunp.cob".
001290     COPY  "copybooks-fdpyded.cob".
001300     COPY  "copybooks-fdpyemp.cob".
001310     COPY  "copybooks-fdpyslp.cob".
001320*
001330 WORKING-STORAGE SECTION.
001340*-----------------------
001350 77  PROG-NAME               PIC X(17)  VALUE "PY010 (2.0.04)".
001360*
001370     COPY  "copybooks-wspydate.cob".
001380     COPY  "copybooks-wspydflt.cob".
001390     COPY  "copybooks-wspytot.cob".
001400*
001410 01  WS-DATA.
001420     03  PY-RUNP-STATUS      PIC XX    VALUE ZERO.
001430     03  PY-DED-STATUS       PIC XX    VALUE ZERO.
001440     03  PY-EMP-STATUS       PIC XX    VALUE ZERO.
001450     03  PY-SLP-STATUS       PIC XX    VALUE ZERO.
001460     03  WS-ABEND-CODE       PIC 99    COMP  VALUE ZERO.
001470     03  WS-SLP-TAB-MAX      PIC 9(5)  COMP  VALUE ZERO.
001480     03  WS-DED-FOUND-SW     PIC X     VALUE "N".
001490         88  WS-DED-FOUND          VALUE "Y".
001500     03  WS-SLIP-EXISTS-SW   PIC X     VALUE "N".
001510         88  WS-SLIP-EXISTS        VALUE "Y".
001520     03  FILLER              PIC X(10).
001530*
001540*  WS-DED-TABLE HOLDS WHATEVER IS ON PYDED TODAY PLUS ANY OF THE
001550*  SIX DEFAULTS THAT WERE MISSING - 20 SLOTS, SAME AS THE OLD
001560*  SYSTEM-DEDUCTION BLOCK ALLOWED FOR.
001570*
001580 01  WS-DED-TABLE.
001590     03  WS-DED-ENTRY            OCCURS 20 TIMES
001600                                 INDEXED BY WS-DED-IX.
001610         05  WS-DED-NAME         PIC X(20).
001620         05  WS-DED-PCENT        PIC 9(3)V99.
001630     03  FILLER                  PIC X(10).
001640 77  WS-DED-COUNT            PIC 99    COMP  VALUE ZERO.
001650*
001660*  WS-SLIP-KEY-TABLE IS THE SET OF EMAIL+MONTH+YEAR KEYS ALREADY
001670*  ON PYSLP FOR THIS RUN, LOADED ONCE AT AA010 SO A RERUN DOES
001680*  NOT WRITE A SECOND SLIP FOR THE SAME EMPLOYEE.
001690*
001700 01  WS-SLIP-KEY-TABLE.
001710     03  WS-SLIP-KEY             OCCURS 2000 TIMES
001720                                 INDEXED BY WS-SLIP-IX.
001730         05  WS-SLIP-KEY-EMAIL   PIC X(40).
001740     03  FILLER                  PIC X(10).
001750*
001760 01  WS-CALC-AREA.
001770     03  WS-BASE-SALARY      PIC S9(9)V99   COMP-3.
001780     03  WS-HOUSING-PCT      PIC 9(3)V99.
001790     03  WS-TRANSPORT-PCT    PIC 9(3)V99.
001800     03  WS-EMPTAX-PCT       PIC 9(3)V99.
001810     03  WS-PENSION-PCT      PIC 9(3)V99.
001820     03  WS-MEDICAL-PCT      PIC 9(3)V99.
001830     03  WS-OTHER-PCT        PIC 9(3)V99.
001840     03  FILLER              PIC X(10).
001850*
001860 01  ERROR-MESSAGES.
001870     03  PY010  PIC X(40) VALUE
001880         "PY010 RUN PARAMETER CARD NOT VALIDATED -".
001890     03  PY011  PIC X(40) VALUE
001900         "PY011 DEDUCTION FILE OPEN FAILED -".
001910     03  PY012  PIC X(40) VALUE
001920         "PY012 REQUIRED RATE MISSING AFTER INIT -".
001930     03  PY013  PIC X(40) VALUE
001940         "PY013 EMPLOYMENT FILE OPEN FAILED -".
001950     03  PY014  PIC X(40) VALUE
001960         "PY014 PAY SLIP FILE OPEN FAILED -".
001970     03  PY015  PIC X(40) VALUE
001980         "PY015 NO ACTIVE EMPLOYMENTS - NIL RUN -".
001990     03  PY016  PIC X(40) VALUE
002000         "PY016 SLIP ALREADY EXISTS - SKIPPING -".
002010     03  PY017  PIC X(40) VALUE
002020         "PY017 SLIP KEY TABLE FULL - RAISE LIMIT".
002030     03  FILLER              PIC X(10).
002040*
002050 PROCEDURE DIVISION.
002060*==================
002070 AA000-MAIN                 SECTION.
002080************************************
002090     DISPLAY  PROG-NAME " STARTING".
002100     MOVE     ZERO TO WS-TOT-EMPS-PROCESSED
002110                      WS-TOT-SLIPS-WRITTEN
002120                      WS-TOT-SLIPS-SKIPPED
002130                      WS-TOT-GROSS
002140                      WS-TOT-DEDUCTIONS
002150                      WS-TOT-NET.
002160*
002170     PERFORM  AA005-READ-RUN-PARAM.
002180     PERFORM  AA020-INIT-DEDUCTIONS.
002190     PERFORM  AA030-LOAD-SLIP-KEYS.
002200     PERFORM  AA050-PROCESS-EMPLOYEES.
002210     PERFORM  ZZ080-PRINT-TOTALS.
002220     GOBACK.
002230*
002240 AA000-EXIT.  EXIT SECTION.
002250*
002260 AA005-READ-RUN-PARAM        SECTION.
002270************************************
002280     OPEN     INPUT PY-RUN-PARAM-FILE.
002290     READ     PY-RUN-PARAM-FILE
002300              AT END
002310                       DISPLAY  PY010 " PYRUNP EMPTY"
002320                       MOVE     10 TO WS-ABEND-CODE
002330                       GO TO    AA999-ABEND
002340     END-READ.
002350     CLOSE    PY-RUN-PARAM-FILE.
002360     IF       NOT RUNP-IS-VALID
002370              DISPLAY  PY010 " RUN PY000 FIRST"
002380              MOVE     10 TO WS-ABEND-CODE
002390              GO TO    AA999-ABEND
002400     END-IF.
002410*
002420 AA005-EXIT.  EXIT SECTION.
002430*
002440 AA020-INIT-DEDUCTIONS        SECTION.
002450************************************
002460*  READ WHATEVER PYDED ALREADY HOLDS INTO WS-DED-TABLE, THEN
002470*  ADD ANY OF THE SIX REQUIRED RATES THAT ARE STILL MISSING,
002480*  THEN REWRITE PYDED SO IT IS PRIMED FOR NEXT TIME TOO.
002490*
002500     MOVE     ZERO TO WS-DED-COUNT.
002510     OPEN     INPUT PY-DEDUCTION-FILE.
002520     IF       PY-DED-STATUS NOT = "00" AND NOT = "35"
002530              DISPLAY  PY011 " STATUS=" PY-DED-STATUS
002540              MOVE     11 TO WS-ABEND-CODE
002550              GO TO    AA999-ABEND
002560     END-IF.
002570     IF       PY-DED-STATUS = "00"
002580              PERFORM  AA021-READ-DED-REC THRU AA021-EXIT
002590                       UNTIL PY-DED-STATUS = "10"
002600              CLOSE    PY-DEDUCTION-FILE
002610     END-IF.
002620*
002630     SET      WS-DFLT-IDX TO 1.
002640     PERFORM  AA022-ADD-MISSING-DFLT THRU AA022-EXIT
002650              VARYING WS-DFLT-IDX FROM 1 BY 1
002660              UNTIL WS-DFLT-IDX > 6.
002670*
002680*  REWRITE THE DEDUCTION FILE WITH THE PRIMED TABLE - SEE THE
002690*  PY-TEST-RUN NOTE ON AA023 - A DRY RUN LEAVES PYDED ALONE.
002700*
002710     OPEN     OUTPUT PY-DEDUCTION-FILE.
002720     PERFORM  AA023-WRITE-DED-REC THRU AA023-EXIT
002730              VARYING WS-DED-IX FROM 1 BY 1
002740              UNTIL WS-DED-IX > WS-DED-COUNT.
002750     CLOSE    PY-DEDUCTION-FILE.
002760*
002770*  NOW CONFIRM ALL SIX REQUIRED NAMES REALLY ARE PRESENT - A
002780*  FULL TABLE (20 SLOTS) COULD HAVE SQUEEZED ONE OUT.
002790*
002800     SET      WS-DFLT-IDX TO 1.
002810     PERFORM  AA024-VERIFY-DFLT THRU AA024-EXIT
002820              VARYING WS-DFLT-IDX FROM 1 BY 1
002830              UNTIL WS-DFLT-IDX > 6.
002840*
002850 AA020-EXIT.  EXIT SECTION.
002860*
002870 AA021-READ-DED-REC            SECTION.
002880************************************
002890*  READS ONE PYDED RECORD INTO THE NEXT FREE WS-DED-TABLE SLOT.
002900*  DRIVEN BY AA020 UNTIL PY-DED-STATUS GOES TO "10" (EOF).
002910*
002920     READ     PY-DEDUCTION-FILE
002930              AT END
002940                       MOVE     "10" TO PY-DED-STATUS
002950                       GO TO    AA021-EXIT
002960     END-READ.
002970     ADD      1 TO WS-DED-COUNT.
002980     SET      WS-DED-IX TO WS-DED-COUNT.
002990     MOVE     DED-NAME       TO WS-DED-NAME  (WS-DED-IX).
003000     MOVE     DED-PERCENTAGE TO WS-DED-PCENT (WS-DED-IX).
003010*
003020 AA021-EXIT.  EXIT SECTION.
003030*
003040 AA022-ADD-MISSING-DFLT        SECTION.
003050************************************
003060*  ONE PASS PER DEFAULT NAME (WS-DFLT-IDX) - ADDS IT TO THE
003070*  TABLE ONLY IF ZZ065 CANNOT FIND IT ALREADY THERE.
003080*
003090     PERFORM  ZZ065-FIND-DEDUCTION.
003100     IF       WS-DED-FOUND
003110              GO TO AA022-EXIT
003120     END-IF.
003130     ADD      1 TO WS-DED-COUNT.
003140     SET      WS-DED-IX TO WS-DED-COUNT.
003150     MOVE     WS-DFLT-NAME (WS-DFLT-IDX)
003160                 TO WS-DED-NAME (WS-DED-IX).
003170     MOVE     WS-DFLT-PCENT (WS-DFLT-IDX)
003180                 TO WS-DED-PCENT (WS-DED-IX).
003190*
003200 AA022-EXIT.  EXIT SECTION.
003210*
003220 AA023-WRITE-DED-REC           SECTION.
003230************************************
003240*  WRITES ONE WS-DED-TABLE SLOT BACK TO PYDED. 14/01/26 - ON A
003250*  DRY RUN (PY-TEST-RUN) THE WRITE IS SKIPPED SO PYDED IS LEFT
003260*  EXACTLY AS FOUND AT AA020.
003270*
003280     IF       PY-TEST-RUN
003290              GO TO AA023-EXIT
003300     END-IF.
003310     MOVE     SPACES TO PY-DEDUCTION-RECORD.
003320     STRING   "DED-" DELIMITED BY SIZE
003330              WS-DED-IX DELIMITED BY SIZE
003340              INTO DED-CODE.
003350     MOVE     WS-DED-NAME  (WS-DED-IX) TO DED-NAME.
003360     MOVE     WS-DED-PCENT (WS-DED-IX) TO DED-PERCENTAGE.
003370     WRITE    PY-DEDUCTION-RECORD.
003380*
003390 AA023-EXIT.  EXIT SECTION.
003400*
003410 AA024-VERIFY-DFLT             SECTION.
003420************************************
003430*  ONE PASS PER DEFAULT NAME - ABENDS IF IT IS STILL NOT ON THE
003440*  TABLE AFTER AA022 HAS HAD A CHANCE TO ADD IT.
003450*
003460     PERFORM  ZZ065-FIND-DEDUCTION.
003470     IF       NOT WS-DED-FOUND
003480              DISPLAY  PY012 " " WS-DFLT-NAME (WS-DFLT-IDX)
003490              MOVE     12 TO WS-ABEND-CODE
003500              GO TO    AA999-ABEND
003510     END-IF.
003520*
003530 AA024-EXIT.  EXIT SECTION.
003540*
003550 AA030-LOAD-SLIP-KEYS         SECTION.
003560************************************
003570     MOVE     ZERO TO WS-SLP-TAB-MAX.
003580     OPEN     INPUT PY-SLIP-FILE.
003590     IF       PY-SLP-STATUS = "00"
003600              PERFORM  AA031-READ-SLIP-KEY THRU AA031-EXIT
003610                       UNTIL PY-SLP-STATUS = "10"
003620     END-IF.
003630     CLOSE    PY-SLIP-FILE.
003640*
003650 AA030-EXIT.  EXIT SECTION.
003660*
003670 AA031-READ-SLIP-KEY           SECTION.
003680************************************
003690*  READS ONE PYSLP RECORD AND, IF IT BELONGS TO THE RUN MONTH
003700*  AND YEAR, ADDS ITS EMAIL KEY TO WS-SLIP-KEY-TABLE.
003710*
003720     READ     PY-SLIP-FILE
003730              AT END
003740                       MOVE     "10" TO PY-SLP-STATUS
003750                       GO TO    AA031-EXIT
003760     END-READ.
003770     IF       PS-MONTH NOT = RUNP-MONTH
003780        OR    PS-YEAR  NOT = RUNP-YEAR
003790              GO TO AA031-EXIT
003800     END-IF.
003810     IF       WS-SLP-TAB-MAX NOT < 2000
003820              DISPLAY  PY017
003830              GO TO    AA031-EXIT
003840     END-IF.
003850     ADD      1 TO WS-SLP-TAB-MAX.
003860     SET      WS-SLIP-IX TO WS-SLP-TAB-MAX.
003870     MOVE     PS-EMP-EMAIL TO WS-SLIP-KEY-EMAIL (WS-SLIP-IX).
003880*
003890 AA031-EXIT.  EXIT SECTION.
003900*
003910 AA050-PROCESS-EMPLOYEES       SECTION.
003920************************************
003930     OPEN     INPUT PY-EMPLOYMENT-FILE.
003940     IF       PY-EMP-STATUS NOT = "00"
003950              DISPLAY  PY013 " STATUS=" PY-EMP-STATUS
003960              MOVE     13 TO WS-ABEND-CODE
003970              GO TO    AA999-ABEND
003980     END-IF.
003990     OPEN     EXTEND PY-SLIP-FILE.
004000     IF       PY-SLP-STATUS = "35"
004010              OPEN     OUTPUT PY-SLIP-FILE
004020     END-IF.
004030     IF       PY-SLP-STATUS NOT = "00"
004040              DISPLAY  PY014 " STATUS=" PY-SLP-STATUS
004050              MOVE     14 TO WS-ABEND-CODE
004060              CLOSE    PY-EMPLOYMENT-FILE
004070              GO TO    AA999-ABEND
004080     END-IF.
004090*
004100     PERFORM  AA052-READ-EMPLOYEE THRU AA052-EXIT
004110              UNTIL PY-EMP-STATUS = "10".
004120*
004130     IF       WS-TOT-EMPS-PROCESSED = ZERO
004140              DISPLAY  PY015
004150     END-IF.
004160*
004170     CLOSE    PY-EMPLOYMENT-FILE.
004180     CLOSE    PY-SLIP-FILE.
004190*
004200 AA050-EXIT.  EXIT SECTION.
004210*
004220 AA052-READ-EMPLOYEE           SECTION.
004230************************************
004240     READ     PY-EMPLOYMENT-FILE
004250              AT END
004260                       MOVE     "10" TO PY-EMP-STATUS
004270                       GO TO    AA052-EXIT
004280     END-READ.
004290     PERFORM  AA055-ONE-EMPLOYEE.
004300*
004310 AA052-EXIT.  EXIT SECTION.
004320*
004330 AA055-ONE-EMPLOYEE             SECTION.
004340************************************
004350     IF       NOT EMP-ACTIVE
004360              GO TO AA055-EXIT
004370     END-IF.
004380     ADD      1 TO WS-TOT-EMPS-PROCESSED.
004390     PERFORM  ZZ063-SLIP-EXISTS.
004400     IF       WS-SLIP-EXISTS
004410              DISPLAY  PY016 " " EMP-EMAIL
004420              ADD      1 TO WS-TOT-SLIPS-SKIPPED
004430              GO TO    AA055-EXIT
004440     END-IF.
004450     PERFORM  ZZ060-CALC-PAYSLIP.
004460     IF       PY-TEST-RUN
004470              GO TO AA055-EXIT
004480     END-IF.
004490     WRITE    PY-SLIP-RECORD.
004500     ADD      1 TO WS-TOT-SLIPS-WRITTEN.
004510     ADD      PS-GROSS-SALARY TO WS-TOT-GROSS.
004520     ADD      PS-NET-SALARY   TO WS-TOT-NET.
004530     COMPUTE  WS-TOT-DEDUCTIONS = WS-TOT-DEDUCTIONS
004540                                + PS-GROSS-SALARY - PS-NET-SALARY.
004550*
004560 AA055-EXIT.  EXIT SECTION.
004570*
004580 ZZ060-CALC-PAYSLIP              SECTION.
004590************************************
004600*  ALL RATES ARE APPLIED TO BASE SALARY, NOT TO GROSS - SEE
004610*  BUSINESS RULES. EVERY AMOUNT IS ROUNDED AT THE POINT OF
004620*  COMPUTATION.
004630*
004640     MOVE     EMP-BASE-SALARY TO WS-BASE-SALARY.
004650     PERFORM  ZZ065N-FIND-DEDUCTION-NAMED.
004660*
004670     MOVE     SPACES TO PY-SLIP-RECORD.
004680     MOVE     EMP-EMAIL TO PS-EMP-EMAIL.
004690     MOVE     EMP-NAME  TO PS-EMP-NAME.
004700*
004710     COMPUTE  PS-HOUSING-AMT   ROUNDED =
004720              WS-BASE-SALARY * WS-HOUSING-PCT / 100.
004730     COMPUTE  PS-TRANSPORT-AMT ROUNDED =
004740              WS-BASE-SALARY * WS-TRANSPORT-PCT / 100.
004750     COMPUTE  PS-EMPTAX-AMT    ROUNDED =
004760              WS-BASE-SALARY * WS-EMPTAX-PCT / 100.
004770     COMPUTE  PS-PENSION-AMT   ROUNDED =
004780              WS-BASE-SALARY * WS-PENSION-PCT / 100.
004790     COMPUTE  PS-MEDICAL-AMT   ROUNDED =
004800              WS-BASE-SALARY * WS-MEDICAL-PCT / 100.
004810     COMPUTE  PS-OTHER-AMT     ROUNDED =
004820              WS-BASE-SALARY * WS-OTHER-PCT / 100.
004830*
004840     COMPUTE  PS-GROSS-SALARY ROUNDED =
004850              WS-BASE-SALARY + PS-HOUSING-AMT + PS-TRANSPORT-AMT.
004860     COMPUTE  PS-NET-SALARY   ROUNDED =
004870              PS-GROSS-SALARY - PS-EMPTAX-AMT - PS-PENSION-AMT
004880                               - PS-MEDICAL-AMT - PS-OTHER-AMT.
004890*
004900     MOVE     RUNP-MONTH TO PS-MONTH.
004910     MOVE     RUNP-YEAR  TO PS-YEAR.
004920     SET      PS-PENDING TO TRUE.
004930*
004940 ZZ060-EXIT.  EXIT SECTION.
004950*
004960 ZZ063-SLIP-EXISTS              SECTION.
004970************************************
004980     SET      WS-SLIP-EXISTS-SW TO "N".
004990     SET      WS-SLIP-IX TO 1.
005000     SEARCH   WS-SLIP-KEY
005010              AT END GO TO ZZ063-EXIT
005020              WHEN WS-SLIP-KEY-EMAIL (WS-SLIP-IX) = EMP-EMAIL
005030                   SET  WS-SLIP-EXISTS-SW TO "Y"
005040     END-SEARCH.
005050*
005060 ZZ063-EXIT.  EXIT SECTION.
005070*
005080 ZZ065-FIND-DEDUCTION            SECTION.
005090************************************
005100*  SEARCHES WS-DED-TABLE (WHAT IS ALREADY ON FILE) FOR THE
005110*  NAME CURRENTLY POINTED AT BY WS-DFLT-IDX IN WS-DEFAULT-DED-TAB.
005120*
005130     SET      WS-DED-FOUND-SW TO "N".
005140     SET      WS-DED-IX TO 1.
005150     PERFORM  ZZ066-TEST-ONE-DED THRU ZZ066-EXIT
005160              VARYING WS-DED-IX FROM 1 BY 1
005170              UNTIL WS-DED-IX > WS-DED-COUNT
005180                 OR WS-DED-FOUND.
005190*
005200 ZZ065-EXIT.  EXIT SECTION.
005210*
005220 ZZ066-TEST-ONE-DED               SECTION.
005230************************************
005240*  COMPARES ONE WS-DED-TABLE SLOT AGAINST THE DEFAULT NAME
005250*  ZZ065 IS CURRENTLY LOOKING FOR.
005260*
005270     IF       WS-DED-NAME (WS-DED-IX) = WS-DFLT-NAME (WS-DFLT-IDX)
005280              SET      WS-DED-FOUND-SW TO "Y"
005290     END-IF.
005300*
005310 ZZ066-EXIT.  EXIT SECTION.
005320*
005330 ZZ065N-FIND-DEDUCTION-NAMED      SECTION.
005340************************************
005350*  PULLS OUT THE SIX PERCENTAGES NEEDED FOR ONE PAYSLIP, BY
005360*  NAME, FROM WS-DED-TABLE.
005370*
005380     PERFORM  ZZ067-ONE-NAMED-DED THRU ZZ067-EXIT
005390              VARYING WS-DED-IX FROM 1 BY 1
005400              UNTIL WS-DED-IX > WS-DED-COUNT.
005410*
005420 ZZ065N-EXIT.  EXIT SECTION.
005430*
005440 ZZ067-ONE-NAMED-DED              SECTION.
005450************************************
005460*  MOVES ONE WS-DED-TABLE SLOT'S PERCENTAGE TO ITS MATCHING
005470*  WS-CALC-AREA FIELD, BY NAME.
005480*
005490     EVALUATE WS-DED-NAME (WS-DED-IX)
005500         WHEN "Housing"
005510              MOVE WS-DED-PCENT (WS-DED-IX) TO WS-HOUSING-PCT
005520         WHEN "Transport"
005530              MOVE WS-DED-PCENT (WS-DED-IX) TO WS-TRANSPORT-PCT
005540         WHEN "EmployeeTax"
005550              MOVE WS-DED-PCENT (WS-DED-IX) TO WS-EMPTAX-PCT
005560         WHEN "Pension"
005570              MOVE WS-DED-PCENT (WS-DED-IX) TO WS-PENSION-PCT
005580         WHEN "MedicalInsurance"
005590              MOVE WS-DED-PCENT (WS-DED-IX) TO WS-MEDICAL-PCT
005600         WHEN "Others"
005610              MOVE WS-DED-PCENT (WS-DED-IX) TO WS-OTHER-PCT
005620     END-EVALUATE.
005630*
005640 ZZ067-EXIT.  EXIT SECTION.
005650*
005660 ZZ080-PRINT-TOTALS               SECTION.
005670************************************
005680     DISPLAY  "PY010 - EMPLOYEES PROCESSED  = "
005690              WS-TOT-EMPS-PROCESSED.
005700     DISPLAY  "PY010 - SLIPS WRITTEN        = "
005710              WS-TOT-SLIPS-WRITTEN.
005720     DISPLAY  "PY010 - SLIPS SKIPPED (DUPE) = "
005730              WS-TOT-SLIPS-SKIPPED.
005740     DISPLAY  "PY010 - TOTAL GROSS          = "
005750              WS-TOT-GROSS.
005760     DISPLAY  "PY010 - TOTAL DEDUCTIONS     = "
005770              WS-TOT-DEDUCTIONS.
005780     DISPLAY  "PY010 - TOTAL NET            = "
005790              WS-TOT-NET.
005800*
005810 ZZ080-EXIT.  EXIT SECTION.
005820*
005830 AA999-ABEND                   SECTION.
005840************************************
005850     DISPLAY  "PY010 - RUN ABORTED, CODE = " WS-ABEND-CODE.
005860     MOVE     WS-ABEND-CODE TO RETURN-CODE.
005870     GOBACK.
005880*
005890 AA999-EXIT.  EXIT SECTION.
005900*
