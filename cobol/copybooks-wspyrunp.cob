000100*******************************************
000110*                                          *
000120*  RECORD DEFINITION FOR PY RUN PARAMETER *
000130*       CARD - ONE RECORD PER RUN         *
000140*       USES RRN = 1                      *
000150*******************************************
000160*  FILE SIZE 24 BYTES. LINE SEQUENTIAL.
000170*
000180*  CUT DOWN FROM THE FULL PY-PARAM1-RECORD (WSPYPARAM1) -
000190*  ONLY THE RUN MONTH/YEAR THE PAYROLL SUITE NEEDS PER
000200*  CARD HAS SURVIVED, THE REST OF THE OLD COMPANY-WIDE
000210*  PARAMETER BLOCK BELONGS ON THE ACAS SYSTEM PARAM FILE,
000220*  NOT ON THIS CARD - req PYRQ-118.
000230*
000240*03/08/26 vbc - Created, trimmed from wspyparam1.
000250*12/08/26 vbc - Added RUNP-VALIDATED flag so py010/20/30
000260*               can refuse a card that py000 has not
000270*               already checked this run.
000280*
000290 01  PY-RUN-PARAM-RECORD.
000300     03  RUNP-MONTH              PIC 9(2).
000310     03  RUNP-YEAR               PIC 9(4).
000320     03  RUNP-VALIDATED           PIC X.
000330         88  RUNP-IS-VALID            VALUE "Y".
000340         88  RUNP-NOT-VALID           VALUE "N".
000350     03  FILLER                  PIC X(17).
000360*
