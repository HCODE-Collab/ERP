000100***************************************************************
000110                                                                *
000120                PAY SLIP APPROVAL POSTING                       *
000130         MARKS EVERY PENDING SLIP FOR THE RUN MONTH/YEAR         *
000140                    AS PAID                                      *
000150                                                                *
000160***************************************************************
000170 IDENTIFICATION          DIVISION.
000180*===============================
000190 PROGRAM-ID.             PY020.
000200 AUTHOR.                 VINCENT B COEN.
000210 INSTALLATION.           APPLEWOOD COMPUTERS.
000220 DATE-WRITTEN.           19/06/84.
000230 DATE-COMPILED.
000240 SECURITY.               COPYRIGHT (C) 1984-2026 AND LATER,
000250                         VINCENT BRYAN COEN. DISTRIBUTED UNDER
000260                         THE GNU GENERAL PUBLIC LICENSE. SEE
000270                         THE FILE COPYING FOR DETAILS.
000280*
000290*    REMARKS.           APPROVAL POSTING RUN. REWRITES EVERY
000300*                       PENDING PAY SLIP FOR THE RUN MONTH/YEAR
000310*                       TO PAID, REGARDLESS OF WHO OR WHAT
000320*                       DEPARTMENT. NO PARTIAL APPROVAL IS
000330*                       SUPPORTED - SEE REMARKS IN PY010.
000340*
000350*    VERSION.           SEE PROG-NAME IN WS.
000360*
000370*    CALLED MODULES.    NONE.
000380*
000390*    FILES USED.        PYRUNP. RUN PARAMETER CARD.
000400*                       PYSLP.  PAY SLIP FILE (UPDATED IN PLACE).
000410*
000420*    ERROR MESSAGES USED.
000430*                       PY020 - PY023.
000440*
000450* CHANGES:
000460* 19/06/84 vbc - 1.0.00 Created - cut down from the old batch
000470*                       approval posting run used on the ledger
000480*                       suite, re-targeted at pay slips.
000490* 08/03/87 vbc -    .01 Now skips a slip already PAID instead
000500*                       of rewriting it a second time.
000510* 14/11/90 vbc -    .02 Count of slips approved now displayed
000520*                       at end of run for the operator log.
000530* 26/07/95 vbc -    .03 Warns and ends clean (no abend) when a
000540*                       run finds nothing PENDING - this is not
000550*                       an error, just nothing to approve yet.
000560* 03/12/98 vbc -    .04 Y2K READINESS - month/year match against
000570*                       PYRUNP now compares a full 4-digit CCYY.
000580* 22/02/99 vbc -    .05 Y2K test run completed clean across the
000590*                       1999/2000 boundary, no issues found.
000600* 03/03/09 vbc -        Migration to Open Cobol v3.00.00.
000610* 16/04/24 vbc -        Copyright notice update superseding all
000620*                       previous notices.
000630* 02/08/26 vbc - 2.0.00 Rebuilt on the wspyslp cut-down layout
000640*                       for req PYRQ-118 (monthly payroll batch).
000650* 20/08/26 vbc -    .01 Slip read loop reworked to PERFORM ...
000660*                       THRU paragraph range - no inline PERFORM
000670*                       survives this program.
000680*
000690***************************************************************
000700* COPYRIGHT NOTICE.
000710* ****************
000720*
000730* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS
000740* UPDATED 2024-04-16.
000750*
000760* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
000770* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
000780* 1976-2026 AND LATER.
000790*
000800* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
000810* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE
000820* AS PUBLISHED BY THE FREE SOFTWARE FOUNDATION, VERSION 3 AND
000830* LATER, FOR PERSONAL USAGE ONLY INCLUDING USE WITHIN A
000840* BUSINESS BUT EXCLUDING REPACKAGING OR RESALE, RENTAL OR HIRE.
000850*
000860* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
000870* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
000880* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.
000890*
000900***************************************************************
000910*
000920 ENVIRONMENT             DIVISION.
000930*===============================
000940 COPY  "copybooks-envdiv.cob".
000950 INPUT-OUTPUT            SECTION.
000960 FILE-CONTROL.
000970     COPY  "copybooks-selpyrunp.cob".
000980     COPY  "copybooks-selpyslp.cob".
000990*
001000 DATA                    DIVISION.
001010*===============================
001020 FILE SECTION.
001030     COPY  "copybooks-fdpyrunp.cob".
001040     COPY  "copybooks-fdpyslp.cob".
001050*
001060 WORKING-STORAGE SECTION.
001070*-----------------------
001080 77  PROG-NAME               PIC X(17)  VALUE "PY020 (2.0.01)".
001090*
001100     COPY  "copybooks-wspydate.cob".
001110     COPY  "copybooks-wspytot.cob".
001120*
001130 01  WS-DATA.
001140     03  PY-RUNP-STATUS      PIC XX    VALUE ZERO.
001150     03  PY-SLP-STATUS       PIC XX    VALUE ZERO.
001160     03  WS-ABEND-CODE       PIC 99    COMP  VALUE ZERO.
001170     03  FILLER              PIC X(10).
001180*
001190 01  ERROR-MESSAGES.
001200     03  PY020  PIC X(40) VALUE
001210         "PY020 RUN PARAMETER CARD NOT VALIDATED -".
001220     03  PY021  PIC X(40) VALUE
001230         "PY021 PAY SLIP FILE OPEN FAILED -".
001240     03  PY022  PIC X(40) VALUE
001250         "PY022 NO PENDING SLIPS FOR THIS RUN -".
001260     03  PY023  PIC X(40) VALUE
001270         "PY023 PAY SLIP REWRITE FAILED -".
001280     03  FILLER              PIC X(10).
001290*
001300 PROCEDURE DIVISION.
001310*==================
001320 AA000-MAIN                 SECTION.
001330************************************
001340     DISPLAY  PROG-NAME " STARTING".
001350     MOVE     ZERO TO WS-TOT-SLIPS-APPROVED.
001360     PERFORM  AA005-READ-RUN-PARAM.
001370     PERFORM  AA010-APPROVE-SLIPS.
001380     PERFORM  ZZ080-PRINT-TOTALS.
001390     GOBACK.
001400*
001410 AA000-EXIT.  EXIT SECTION.
001420*
001430 AA005-READ-RUN-PARAM        SECTION.
001440************************************
001450     OPEN     INPUT PY-RUN-PARAM-FILE.
001460     READ     PY-RUN-PARAM-FILE
001470              AT END
001480                       DISPLAY  PY020 " PYRUNP EMPTY"
001490                       MOVE     20 TO WS-ABEND-CODE
001500                       GO TO    AA999-ABEND
001510     END-READ.
001520     CLOSE    PY-RUN-PARAM-FILE.
001530     IF       NOT RUNP-IS-VALID
001540              DISPLAY  PY020 " RUN PY000 FIRST"
001550              MOVE     20 TO WS-ABEND-CODE
001560              GO TO    AA999-ABEND
001570     END-IF.
001580*
001590 AA005-EXIT.  EXIT SECTION.
001600*
001610 AA010-APPROVE-SLIPS          SECTION.
001620************************************
001630     OPEN     I-O PY-SLIP-FILE.
001640     IF       PY-SLP-STATUS NOT = "00"
001650              DISPLAY  PY021 " STATUS=" PY-SLP-STATUS
001660              MOVE     21 TO WS-ABEND-CODE
001670              GO TO    AA999-ABEND
001680     END-IF.
001690*
001700     PERFORM  AA011-READ-SLIP THRU AA011-EXIT
001710              UNTIL PY-SLP-STATUS = "10".
001720*
001730     CLOSE    PY-SLIP-FILE.
001740*
001750     IF       WS-TOT-SLIPS-APPROVED = ZERO
001760              DISPLAY  PY022
001770     END-IF.
001780*
001790 AA010-EXIT.  EXIT SECTION.
001800*
001810 AA011-READ-SLIP                SECTION.
001820************************************
001830     READ     PY-SLIP-FILE
001840              AT END
001850                       MOVE     "10" TO PY-SLP-STATUS
001860                       GO TO    AA011-EXIT
001870     END-READ.
001880     PERFORM  AA015-ONE-SLIP.
001890*
001900 AA011-EXIT.  EXIT SECTION.
001910*
001920 AA015-ONE-SLIP                 SECTION.
001930************************************
001940     IF       PS-MONTH NOT = RUNP-MONTH
001950        OR    PS-YEAR  NOT = RUNP-YEAR
001960              GO TO AA015-EXIT
001970     END-IF.
001980     IF       NOT PS-PENDING
001990              GO TO AA015-EXIT
002000     END-IF.
002010*
002020     SET      PS-PAID TO TRUE.
002030     REWRITE  PY-SLIP-RECORD.
002040     IF       PY-SLP-STATUS NOT = "00"
002050              DISPLAY  PY023 " " PS-EMP-EMAIL " STATUS="
002060                       PY-SLP-STATUS
002070              MOVE     23 TO WS-ABEND-CODE
002080              CLOSE    PY-SLIP-FILE
002090              GO TO    AA999-ABEND
002100     END-IF.
002110     ADD      1 TO WS-TOT-SLIPS-APPROVED.
002120*
002130 AA015-EXIT.  EXIT SECTION.
002140*
002150 ZZ080-PRINT-TOTALS               SECTION.
002160************************************
002170     DISPLAY  "PY020 - SLIPS APPROVED       = "
002180              WS-TOT-SLIPS-APPROVED.
002190*
002200 ZZ080-EXIT.  EXIT SECTION.
002210*
002220 AA999-ABEND                   SECTION.
002230************************************
002240     DISPLAY  "PY020 - RUN ABORTED, CODE = " WS-ABEND-CODE.
002250     MOVE     WS-ABEND-CODE TO RETURN-CODE.
002260     GOBACK.
002270*
002280 AA999-EXIT.  EXIT SECTION.
002290*
