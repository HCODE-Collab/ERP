000100*******************************************
000110*                                          *
000120*  RECORD DEFINITION FOR PAY SLIP FILE    *
000130*     USES PS-EMP-EMAIL + PS-MONTH +      *
000140*          PS-YEAR AS KEY                 *
000150*******************************************
000160*  FILE SIZE 216 BYTES. SEQUENTIAL (BINARY), AMTS COMP-3.
000170*
000180*02/08/26 vbc - Created, taken from wspypay (Pay-Amt /
000190*               Pay-Units) and widened to carry a full
000200*               computed slip per req PYRQ-118.
000210*11/08/26 vbc - PS-STATUS 88-levels added for py020/py030.
000211*21/08/26 vbc - Dropped the PY-SLIP-TOTAL-GRP REDEFINES -
000212*               never referenced by any program, py040
000213*               keeps its own WS-SORT-FILE totals instead.
000220*
000230 01  PY-SLIP-RECORD.
000240     03  PS-EMP-EMAIL            PIC X(40).
000250     03  PS-EMP-NAME             PIC X(30).
000260     03  PS-HOUSING-AMT          PIC S9(9)V99   COMP-3.
000270     03  PS-TRANSPORT-AMT        PIC S9(9)V99   COMP-3.
000280     03  PS-EMPTAX-AMT           PIC S9(9)V99   COMP-3.
000290     03  PS-PENSION-AMT          PIC S9(9)V99   COMP-3.
000300     03  PS-MEDICAL-AMT          PIC S9(9)V99   COMP-3.
000310     03  PS-OTHER-AMT            PIC S9(9)V99   COMP-3.
000320     03  PS-GROSS-SALARY         PIC S9(9)V99   COMP-3.
000330     03  PS-NET-SALARY           PIC S9(9)V99   COMP-3.
000340     03  PS-MONTH                PIC 9(2).
000350     03  PS-YEAR                 PIC 9(4).
000360     03  PS-STATUS               PIC X(8).
000370         88  PS-PENDING              VALUE "PENDING".
000380         88  PS-PAID                 VALUE "PAID".
000390     03  FILLER                  PIC X(84).
000400*
