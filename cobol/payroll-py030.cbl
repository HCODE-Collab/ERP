000100***************************************************************
000110                                                                *
000120              SALARY NOTIFICATION MESSAGE BUILD                 *
000130         WRITES ONE PENDING NOTIFICATION PER PAID SLIP           *
000140                   FOR THE RUN MONTH/YEAR                        *
000150                                                                *
000160***************************************************************
000170 IDENTIFICATION          DIVISION.
000180*===============================
000190 PROGRAM-ID.             PY030.
000200 AUTHOR.                 VINCENT B COEN.
000210 INSTALLATION.           APPLEWOOD COMPUTERS.
000220 DATE-WRITTEN.           11/09/85.
000230 DATE-COMPILED.
000240 SECURITY.               COPYRIGHT (C) 1985-2026 AND LATER,
000250                         VINCENT BRYAN COEN. DISTRIBUTED UNDER
000260                         THE GNU GENERAL PUBLIC LICENSE. SEE
000270                         THE FILE COPYING FOR DETAILS.
000280*
000290*    REMARKS.           BUILDS THE CREDIT-ADVICE MESSAGE FOR
000300*                       EVERY PAID SLIP FOR THE RUN MONTH/YEAR
000310*                       AND WRITES IT TO PYMSG AS PENDING FOR
000320*                       WHATEVER MAILER PICKS THAT FILE UP.
000330*                       EMPLOYEE FIRST NAME IS TAKEN FROM THE
000340*                       EMPLOYMENT MASTER, LOOKED UP BY EMAIL.
000350*
000360*    VERSION.           SEE PROG-NAME IN WS.
000370*
000380*    CALLED MODULES.    NONE.
000390*
000400*    FILES USED.        PYRUNP. RUN PARAMETER CARD.
000410*                       PYEMP.  EMPLOYMENT MASTER (LOADED TO WS).
000420*                       PYSLP.  PAY SLIP FILE (INPUT, PAID ONLY).
000430*                       PYMSG.  NOTIFICATION MESSAGE FILE (O/P).
000440*
000450*    ERROR MESSAGES USED.
000460*                       PY030 - PY035.
000470*
000480* CHANGES:
000490* 11/09/85 vbc - 1.0.00 Created - message-build run for the
000500*                       standing order suite, adapted here for
000510*                       payroll credit advices.
000520* 04/04/88 vbc -    .01 Employment master now held in a working
000530*                       storage table for the email lookup -
000540*                       file has no alternate index.
000550* 19/10/92 vbc -    .02 Table size raised from 500 to 2000 rows,
000560*                       ran out of room on the Manufacturing run.
000570* 03/12/98 vbc -    .03 Y2K READINESS - month/year match against
000580*                       PYRUNP now compares a full 4-digit CCYY,
000590*                       message text builds the year as CCYY.
000600* 22/02/99 vbc -    .04 Y2K test run completed clean across the
000610*                       1999/2000 boundary, no issues found.
000620* 03/03/09 vbc -        Migration to Open Cobol v3.00.00.
000630* 16/04/24 vbc -        Copyright notice update superseding all
000640*                       previous notices.
000650* 02/08/26 vbc - 2.0.00 Rebuilt on the wspyemp/wspyslp/wspymsg
000660*                       cut-down layouts for req PYRQ-118
000670*                       (monthly payroll batch).
000680* 15/08/26 vbc -    .01 Message wording fixed to match the
000690*                       approved advice text exactly ("RCA").
000700* 20/08/26 vbc -    .02 Employment-load and slip-read loops
000710*                       reworked to PERFORM ... THRU paragraph
000720*                       ranges - no inline PERFORM survives.
000730* 21/08/26 vbc -    .03 Net salary figure in the advice text no
000740*                       longer zero-suppressed with an embedded
000750*                       comma - plain edit, leading spaces
000760*                       stripped before the STRING so the figure
000770*                       always reads as a clean 2dp amount.
000780*
000790***************************************************************
000800* COPYRIGHT NOTICE.
000810* ****************
000820*
000830* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS
000840* UPDATED 2024-04-16.
000850*
000860* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
000870* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
000880* 1976-2026 AND LATER.
000890*
000900* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
000910* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE
000920* AS PUBLISHED BY THE FREE SOFTWARE FOUNDATION, VERSION 3 AND
000930* LATER, FOR PERSONAL USAGE ONLY INCLUDING USE WITHIN A
000940* BUSINESS BUT EXCLUDING REPACKAGING OR RESALE, RENTAL OR HIRE.
000950*
000960* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
000970* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
000980* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.
000990*
001000***************************************************************
001010*
001020 ENVIRONMENT             DIVISION.
001030*===============================
001040 COPY  "copybooks-envdiv.cob".
001050 INPUT-OUTPUT            SECTION.
001060 FILE-CONTROL.
001070     COPY  "copybooks-selpyrunp.cob".
001080     COPY  "copybooks-selpyemp.cob".
001090     COPY  "copybooks-selpyslp.cob".
001100     COPY  "copybooks-selpymsg.cob".
001110*
001120 DATA                    DIVISION.
001130*===============================
001140 FILE SECTION.
001150     COPY  "copybooks-fdpyrunp.cob".
001160     COPY  "copybooks-fdpyemp.cob".
001170     COPY  "copybooks-fdpyslp.cob".
001180     COPY  "copybooks-fdpymsg.cob".
001190*
001200 WORKING-STORAGE SECTION.
001210*-----------------------
001220 77  PROG-NAME               PIC X(17)  VALUE "PY030 (2.0.03)".
001230*
001240     COPY  "copybooks-wspydate.cob".
001250     COPY  "copybooks-wspytot.cob".
001260*
001270 01  WS-DATA.
001280     03  PY-RUNP-STATUS      PIC XX    VALUE ZERO.
001290     03  PY-EMP-STATUS       PIC XX    VALUE ZERO.
001300     03  PY-SLP-STATUS       PIC XX    VALUE ZERO.
001310     03  PY-MSG-STATUS       PIC XX    VALUE ZERO.
001320     03  WS-ABEND-CODE       PIC 99    COMP  VALUE ZERO.
001330     03  WS-EMP-TAB-MAX      PIC 9(5)  COMP  VALUE ZERO.
001340     03  WS-FOUND-SW         PIC X     VALUE "N".
001350         88  WS-EMP-FOUND          VALUE "Y".
001360     03  WS-MONTH-NAME-IX    PIC 99    COMP.
001370     03  FILLER              PIC X(10).
001380*
001390*  EMPLOYMENT MASTER HELD IN WS, KEYED BY EMAIL AS THE FILE
001400*  CARRIES NO ALTERNATE INDEX - SAME ARRANGEMENT THE OLD
001410*  STANDING ORDER MESSAGE BUILD USED FOR ITS PAYEE LOOKUP.
001420*
001430 01  WS-EMP-TABLE.
001440     03  WS-EMP-ENTRY            OCCURS 2000 TIMES
001450                                 INDEXED BY WS-EMP-IX.
001460         05  WS-EMP-TAB-EMAIL    PIC X(40).
001470         05  WS-EMP-TAB-FIRST    PIC X(15).
001480         05  WS-EMP-TAB-CODE     PIC X(12).
001490     03  FILLER                  PIC X(10).
001500*
001510*  MONTH NAMES PRINT UPPERCASE - THE ADVICE WORDING THE PAYROLL
001520*  OFFICE SIGNED OFF ON USES "JANUARY" THRU "DECEMBER", NOT
001530*  MIXED CASE.
001540*
001550 01  WS-MONTH-NAMES.
001560     03  FILLER  PIC X(9)  VALUE "JANUARY".
001570     03  FILLER  PIC X(9)  VALUE "FEBRUARY".
001580     03  FILLER  PIC X(9)  VALUE "MARCH".
001590     03  FILLER  PIC X(9)  VALUE "APRIL".
001600     03  FILLER  PIC X(9)  VALUE "MAY".
001610     03  FILLER  PIC X(9)  VALUE "JUNE".
001620     03  FILLER  PIC X(9)  VALUE "JULY".
001630     03  FILLER  PIC X(9)  VALUE "AUGUST".
001640     03  FILLER  PIC X(9)  VALUE "SEPTEMBER".
001650     03  FILLER  PIC X(9)  VALUE "OCTOBER".
001660     03  FILLER  PIC X(9)  VALUE "NOVEMBER".
001670     03  FILLER  PIC X(9)  VALUE "DECEMBER".
001680 01  WS-MONTH-NAME-TAB REDEFINES WS-MONTH-NAMES.
001690     03  WS-MONTH-NAME       PIC X(9)  OCCURS 12 TIMES.
001700*
001710 01  WS-MSG-BUILD-AREA.
001720     03  WS-NET-EDIT          PIC ZZZZZZ9.99.
001730     03  WS-NET-START         PIC 99    COMP.
001740     03  FILLER               PIC X(08).
001750*
001760 01  ERROR-MESSAGES.
001770     03  PY030  PIC X(40) VALUE
001780         "PY030 RUN PARAMETER CARD NOT VALIDATED -".
001790     03  PY031  PIC X(40) VALUE
001800         "PY031 EMPLOYMENT FILE OPEN FAILED -".
001810     03  PY032  PIC X(40) VALUE
001820         "PY032 PAY SLIP FILE OPEN FAILED -".
001830     03  PY033  PIC X(40) VALUE
001840         "PY033 MESSAGE FILE OPEN FAILED -".
001850     03  PY034  PIC X(40) VALUE
001860         "PY034 NO PAID SLIPS FOR THIS RUN -".
001870     03  PY035  PIC X(40) VALUE
001880         "PY035 EMPLOYMENT RECORD NOT FOUND FOR -".
001890     03  FILLER              PIC X(10).
001900*
001910 PROCEDURE DIVISION.
001920*==================
001930 AA000-MAIN                 SECTION.
001940************************************
001950     DISPLAY  PROG-NAME " STARTING".
001960     MOVE     ZERO TO WS-TOT-MSGS-WRITTEN.
001970     PERFORM  AA005-READ-RUN-PARAM.
001980     PERFORM  AA010-LOAD-EMPLOYMENT.
001990     PERFORM  AA050-BUILD-MESSAGES.
002000     PERFORM  ZZ080-PRINT-TOTALS.
002010     GOBACK.
002020*
002030 AA000-EXIT.  EXIT SECTION.
002040*
002050 AA005-READ-RUN-PARAM        SECTION.
002060************************************
002070     OPEN     INPUT PY-RUN-PARAM-FILE.
002080     READ     PY-RUN-PARAM-FILE
002090              AT END
002100                       DISPLAY  PY030 " PYRUNP EMPTY"
002110                       MOVE     30 TO WS-ABEND-CODE
002120                       GO TO    AA999-ABEND
002130     END-READ.
002140     CLOSE    PY-RUN-PARAM-FILE.
002150     IF       NOT RUNP-IS-VALID
002160              DISPLAY  PY030 " RUN PY000 FIRST"
002170              MOVE     30 TO WS-ABEND-CODE
002180              GO TO    AA999-ABEND
002190     END-IF.
002200*
002210 AA005-EXIT.  EXIT SECTION.
002220*
002230 AA010-LOAD-EMPLOYMENT         SECTION.
002240************************************
002250     OPEN     INPUT PY-EMPLOYMENT-FILE.
002260     IF       PY-EMP-STATUS NOT = "00"
002270              DISPLAY  PY031 " STATUS=" PY-EMP-STATUS
002280              MOVE     31 TO WS-ABEND-CODE
002290              GO TO    AA999-ABEND
002300     END-IF.
002310*
002320     PERFORM  AA011-READ-EMPLOYEE THRU AA011-EXIT
002330              UNTIL PY-EMP-STATUS = "10".
002340     CLOSE    PY-EMPLOYMENT-FILE.
002350*
002360 AA010-EXIT.  EXIT SECTION.
002370*
002380 AA011-READ-EMPLOYEE           SECTION.
002390************************************
002400     READ     PY-EMPLOYMENT-FILE
002410              AT END
002420                       MOVE     "10" TO PY-EMP-STATUS
002430                       GO TO    AA011-EXIT
002440     END-READ.
002450     ADD      1 TO WS-EMP-TAB-MAX.
002460     SET      WS-EMP-IX TO WS-EMP-TAB-MAX.
002470     MOVE     EMP-EMAIL      TO WS-EMP-TAB-EMAIL (WS-EMP-IX).
002480     MOVE     EMP-FIRST-NAME TO WS-EMP-TAB-FIRST (WS-EMP-IX).
002490     MOVE     EMP-CODE       TO WS-EMP-TAB-CODE  (WS-EMP-IX).
002500*
002510 AA011-EXIT.  EXIT SECTION.
002520*
002530 AA050-BUILD-MESSAGES          SECTION.
002540************************************
002550     OPEN     INPUT PY-SLIP-FILE.
002560     IF       PY-SLP-STATUS NOT = "00"
002570              DISPLAY  PY032 " STATUS=" PY-SLP-STATUS
002580              MOVE     32 TO WS-ABEND-CODE
002590              GO TO    AA999-ABEND
002600     END-IF.
002610     OPEN     OUTPUT PY-MESSAGE-FILE.
002620     IF       PY-MSG-STATUS NOT = "00"
002630              DISPLAY  PY033 " STATUS=" PY-MSG-STATUS
002640              MOVE     33 TO WS-ABEND-CODE
002650              CLOSE    PY-SLIP-FILE
002660              GO TO    AA999-ABEND
002670     END-IF.
002680*
002690     PERFORM  AA051-READ-SLIP THRU AA051-EXIT
002700              UNTIL PY-SLP-STATUS = "10".
002710*
002720     CLOSE    PY-SLIP-FILE.
002730     CLOSE    PY-MESSAGE-FILE.
002740*
002750     IF       WS-TOT-MSGS-WRITTEN = ZERO
002760              DISPLAY  PY034
002770     END-IF.
002780*
002790 AA050-EXIT.  EXIT SECTION.
002800*
002810 AA051-READ-SLIP               SECTION.
002820************************************
002830     READ     PY-SLIP-FILE
002840              AT END
002850                       MOVE     "10" TO PY-SLP-STATUS
002860                       GO TO    AA051-EXIT
002870     END-READ.
002880     PERFORM  AA055-ONE-SLIP.
002890*
002900 AA051-EXIT.  EXIT SECTION.
002910*
002920 AA055-ONE-SLIP                 SECTION.
002930************************************
002940     IF       PS-MONTH NOT = RUNP-MONTH
002950        OR    PS-YEAR  NOT = RUNP-YEAR
002960              GO TO AA055-EXIT
002970     END-IF.
002980     IF       NOT PS-PAID
002990              GO TO AA055-EXIT
003000     END-IF.
003010*
003020     PERFORM  ZZ065-FIND-EMPLOYEE.
003030     IF       NOT WS-EMP-FOUND
003040              DISPLAY  PY035 " " PS-EMP-EMAIL
003050              GO TO    AA055-EXIT
003060     END-IF.
003070*
003080     PERFORM  ZZ070-BUILD-MESSAGE-TEXT.
003090     WRITE    PY-MESSAGE-RECORD.
003100     ADD      1 TO WS-TOT-MSGS-WRITTEN.
003110*
003120 AA055-EXIT.  EXIT SECTION.
003130*
003140 ZZ065-FIND-EMPLOYEE             SECTION.
003150************************************
003160     SET      WS-FOUND-SW TO "N".
003170     SET      WS-EMP-IX TO 1.
003180     SEARCH   WS-EMP-ENTRY
003190              AT END GO TO ZZ065-EXIT
003200              WHEN WS-EMP-TAB-EMAIL (WS-EMP-IX) = PS-EMP-EMAIL
003210                   SET  WS-FOUND-SW TO "Y"
003220     END-SEARCH.
003230*
003240 ZZ065-EXIT.  EXIT SECTION.
003250*
003260 ZZ070-BUILD-MESSAGE-TEXT         SECTION.
003270************************************
003280*  THE ADVICE SENTENCE THE PAYROLL OFFICE SIGNED OFF ON READS
003290*  "DEAR <FIRST NAME>, YOUR SALARY OF <MONTH>/<YEAR> FROM RCA
003300*  <NET SALARY> HAS BEEN CREDITED TO YOUR <EMPLOYEE CODE>
003310*  ACCOUNT SUCCESSFULLY." IT IS BUILT BELOW FIELD BY FIELD -
003320*  NONE OF IT IS HELD AS A SINGLE LITERAL.
003330*
003340     MOVE     RUNP-MONTH TO WS-MONTH-NAME-IX.
003350     MOVE     PS-NET-SALARY TO WS-NET-EDIT.
003360     MOVE     ZERO TO WS-NET-START.
003370     INSPECT  WS-NET-EDIT TALLYING WS-NET-START FOR LEADING SPACE.
003380     ADD      1 TO WS-NET-START.
003390     MOVE     SPACES TO PY-MESSAGE-RECORD.
003400     MOVE     PS-EMP-EMAIL TO MSG-EMP-EMAIL.
003410*
003420     STRING   "Dear " DELIMITED BY SIZE
003430              WS-EMP-TAB-FIRST (WS-EMP-IX) DELIMITED BY "  "
003440              ", Your salary of " DELIMITED BY SIZE
003450              WS-MONTH-NAME (WS-MONTH-NAME-IX) DELIMITED BY "  "
003460              "/" DELIMITED BY SIZE
003470              RUNP-YEAR DELIMITED BY SIZE
003480              " from RCA " DELIMITED BY SIZE
003490              WS-NET-EDIT (WS-NET-START:) DELIMITED BY SIZE
003500              " has been credited to your " DELIMITED BY SIZE
003510              WS-EMP-TAB-CODE (WS-EMP-IX) DELIMITED BY "  "
003520              " account successfully." DELIMITED BY SIZE
003530              INTO MSG-CONTENT.
003540*
003550     MOVE     RUNP-MONTH TO MSG-MONTH.
003560     MOVE     RUNP-YEAR  TO MSG-YEAR.
003570     SET      MSG-PENDING TO TRUE.
003580*
003590 ZZ070-EXIT.  EXIT SECTION.
003600*
003610 ZZ080-PRINT-TOTALS               SECTION.
003620************************************
003630     DISPLAY  "PY030 - MESSAGES WRITTEN     = "
003640              WS-TOT-MSGS-WRITTEN.
003650*
003660 ZZ080-EXIT.  EXIT SECTION.
003670*
003680 AA999-ABEND                   SECTION.
003690************************************
003700     DISPLAY  "PY030 - RUN ABORTED, CODE = " WS-ABEND-CODE.
003710     MOVE     WS-ABEND-CODE TO RETURN-CODE.
003720     GOBACK.
003730*
003740 AA999-EXIT.  EXIT SECTION.
003750*
