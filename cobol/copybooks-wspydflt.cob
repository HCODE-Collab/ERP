000100*******************************************
000110*                                          *
000120*  WORKING STORAGE - THE SIX DEDUCTION    *
000130*     RATES THAT MUST EXIST BEFORE A RUN  *
000140*     IS ALLOWED (AA020-INIT-DEDUCTIONS   *
000150*     IN PY010). NOT PART OF THE FD.      *
000160*******************************************
000170*  16/08/26 vbc - Created, split out of wspyded so the FD
000180*                 only carries the on-disk record layout.
000190*
000200 01  WS-DEFAULT-DEDUCTIONS.
000210     03  FILLER.
000220         05  FILLER             PIC X(20) VALUE "EmployeeTax".
000230         05  FILLER             PIC 9(3)V99 VALUE 30.00.
000240     03  FILLER.
000250         05  FILLER             PIC X(20) VALUE "Pension".
000260         05  FILLER             PIC 9(3)V99 VALUE 6.00.
000270     03  FILLER.
000280         05  FILLER             PIC X(20)
000281                                 VALUE "MedicalInsurance".
000290         05  FILLER             PIC 9(3)V99 VALUE 5.00.
000300     03  FILLER.
000310         05  FILLER             PIC X(20) VALUE "Others".
000320         05  FILLER             PIC 9(3)V99 VALUE 5.00.
000330     03  FILLER.
000340         05  FILLER             PIC X(20) VALUE "Housing".
000350         05  FILLER             PIC 9(3)V99 VALUE 14.00.
000360     03  FILLER.
000370         05  FILLER             PIC X(20) VALUE "Transport".
000380         05  FILLER             PIC 9(3)V99 VALUE 14.00.
000390 01  WS-DEFAULT-DED-TAB REDEFINES WS-DEFAULT-DEDUCTIONS.
000400     03  WS-DFLT-DED             OCCURS 6 TIMES
000410                                 INDEXED BY WS-DFLT-IDX.
000420         05  WS-DFLT-NAME        PIC X(20).
000430         05  WS-DFLT-PCENT       PIC 9(3)V99.
000440*
