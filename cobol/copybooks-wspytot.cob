000100*******************************************
000110*                                          *
000120*  WORKING STORAGE FOR PAYROLL RUN        *
000130*       TOTALS / ACCUMULATORS             *
000140*    SHARED LAYOUT - COPY INTO WS OF      *
000150*    PY010 AND PY040                      *
000160*******************************************
000170*  14/08/26 vbc - Created, loosely modelled on the old
000180*                 Final-Record idea (wsfinal) but holding
000190*                 run counters/money, not GL accounts.
000200*
000210 01  WS-RUN-TOTALS.
000220     03  WS-TOT-EMPS-PROCESSED   PIC 9(7)       COMP.
000230     03  WS-TOT-SLIPS-WRITTEN    PIC 9(7)       COMP.
000240     03  WS-TOT-SLIPS-SKIPPED    PIC 9(7)       COMP.
000250     03  WS-TOT-SLIPS-APPROVED   PIC 9(7)       COMP.
000260     03  WS-TOT-MSGS-WRITTEN     PIC 9(7)       COMP.
000270     03  WS-TOT-GROSS            PIC S9(9)V99   COMP-3.
000280     03  WS-TOT-DEDUCTIONS       PIC S9(9)V99   COMP-3.
000290     03  WS-TOT-NET              PIC S9(9)V99   COMP-3.
000300     03  FILLER                  PIC X(10).
000310*
