000100*******************************************
000110*                                          *
000120*  RECORD DEFINITION FOR PY DEDUCTION     *
000130*       RATE FILE                         *
000140*     LOOKED UP BY DED-NAME               *
000150*******************************************
000160*  FILE SIZE 40 BYTES. LINE SEQUENTIAL, UP TO 20 RATES.
000170*
000180*02/08/26 vbc - Created - cut down from the US wspyded
000190*               FWT/FICA/SDI/EIC parameter block, which
000200*               is not used by this run - req PYRQ-118.
000210*16/08/26 vbc - Default-rate table moved out to wspydflt,
000220*               used at start of day by py010 to prime
000230*               the rate file.
000240*
000250 01  PY-DEDUCTION-RECORD.
000260     03  DED-CODE               PIC X(12).
000270     03  DED-NAME               PIC X(20).
000280     03  DED-PERCENTAGE         PIC 9(3)V99.
000290     03  FILLER                 PIC X(3).
000300*
