000100*  FD FOR NOTIFICATION MESSAGE FILE
000110 FD  PY-MESSAGE-FILE.
000120     COPY  "copybooks-wspymsg.cob".
000130*
