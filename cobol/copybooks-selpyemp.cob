000100*  SELECT FOR EMPLOYMENT MASTER - LINE SEQUENTIAL, EMAIL ORDER
000110     SELECT  PY-EMPLOYMENT-FILE ASSIGN       TO "PYEMP"
000120                                 ORGANIZATION IS LINE SEQUENTIAL
000130                                 STATUS       IS PY-EMP-STATUS.
000140*
