000100*  SELECT FOR NOTIFICATION MESSAGE FILE - LINE SEQUENTIAL
000110     SELECT  PY-MESSAGE-FILE    ASSIGN       TO "PYMSG"
000120                                 ORGANIZATION IS LINE SEQUENTIAL
000130                                 STATUS       IS PY-MSG-STATUS.
000140*
