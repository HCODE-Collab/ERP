000100*  SELECT FOR PAY SLIP FILE - SEQUENTIAL (BINARY, COMP-3 AMTS)
000110     SELECT  PY-SLIP-FILE       ASSIGN       TO "PYSLP"
000120                                 ORGANIZATION IS SEQUENTIAL
000130                                 STATUS       IS PY-SLP-STATUS.
000140*
