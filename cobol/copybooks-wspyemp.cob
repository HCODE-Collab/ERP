000100*******************************************
000110*                                          *
000120*  RECORD DEFINITION FOR EMPLOYMENT       *
000130*           MASTER FILE                   *
000140*     USES EMP-CODE AS KEY (EMAIL ORDER)  *
000150*******************************************
000160*  FILE SIZE 183 BYTES. LINE SEQUENTIAL.
000170*
000180*02/08/26 vbc - Created, taken down from the full US/UK
000190*               PY-EMPLOYEE-RECORD (wspyemp) for the
000200*               cut-over payroll batch - req PYRQ-118.
000210*09/08/26 vbc - Emp-Status 88-levels added for ACTIVE
000220*               filter used by py010.
000230*
000240 01  PY-EMPLOYMENT-RECORD.
000250     03  EMP-CODE               PIC X(12).
000260     03  EMP-EMAIL               PIC X(40).
000270     03  EMP-NAME               PIC X(30).
000280     03  EMP-FIRST-NAME         PIC X(15).
000290     03  EMP-DEPARTMENT         PIC X(20).
000300     03  EMP-POSITION           PIC X(20).
000310     03  EMP-BASE-SALARY        PIC S9(9)V99.
000320     03  EMP-JOIN-DATE          PIC 9(8).
000330         88  EMP-JOIN-DATE-NOT-SET   VALUE ZERO.
000340     03  EMP-STATUS             PIC X(8).
000350         88  EMP-ACTIVE              VALUE "ACTIVE".
000360         88  EMP-INACTIVE            VALUE "INACTIVE".
000370     03  FILLER                 PIC X(19).
000380*
