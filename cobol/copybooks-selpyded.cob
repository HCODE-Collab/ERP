000100*  SELECT FOR DEDUCTION RATE FILE - LINE SEQUENTIAL
000110     SELECT  PY-DEDUCTION-FILE  ASSIGN       TO "PYDED"
000120                                 ORGANIZATION IS LINE SEQUENTIAL
000130                                 STATUS       IS PY-DED-STATUS.
000140*
